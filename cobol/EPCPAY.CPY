000100******************************************************************EPCPAY  
000200* COPY MEMBER  EPCPAY                                             EPCPAY  
000300* DESCRIPTION  RECORD LAYOUT FOR EPC-PAYLOAD-RECORD, ONE PHYSICAL EPCPAY  
000400*              LINE OF A 12-LINE EPC QR-CODE PAYLOAD BLOCK.       EPCPAY  
000500*              WRITTEN 12 TIMES PER ACCEPTED EPC-TRANSFER-        EPCPAY  
000600*              REQUEST, LINE-SEQ-NO 1 THRU 12 IN EMISSION ORDER,  EPCPAY  
000700*              TO EPC-PAYLOAD-FILE BY EPCQRGEN.                   EPCPAY  
000800******************************************************************EPCPAY  
000900* CHANGE LOG.                                                     EPCPAY  
001000* 12 MAY 89  R.OKONKWO    ORIGINAL MEMBER FOR SCT PAYLOAD PROJ.   EPCPAY  
001100* 22 JAN 99  D.PATTERSON  Y2K -- REVIEWED, NO CHANGE REQUIRED.    EPCPAY  
001200******************************************************************EPCPAY  
001300 01  EPC-PAYLOAD-RECORD.                                          EPCPAY  
001400*    ONE ROW OF THE PAYLOAD, LEFT-JUSTIFIED, SPACE-PADDED.  ROW   EPCPAY  
001500*    8 IS THE ONLY ROW THAT CARRIES TWO BUSINESS FIELDS ('EUR'    EPCPAY  
001600*    CONCATENATED WITH THE ROUNDED AMOUNT, NO SEPARATOR).         EPCPAY  
001700     05  EPR-PAYLOAD-LINE           PIC X(138).                   EPCPAY  
001800*    ALTERNATE VIEW USED WHEN ROW 8 (EUR + AMOUNT) IS FORMATTED.  EPCPAY  
001900     05  EPR-AMOUNT-ROW REDEFINES EPR-PAYLOAD-LINE.               EPCPAY  
002000         10  EPR-AMOUNT-LITERAL     PIC X(03).                    EPCPAY  
002100         10  EPR-AMOUNT-TEXT        PIC X(135).                   EPCPAY  
002200*    1-BASED ROW NUMBER WITHIN ONE PAYLOAD, ROWS 1-12.            EPCPAY  
002300     05  EPR-LINE-SEQ-NO            PIC 9(02).                    EPCPAY  
002400*        88-LEVELS NAME EACH ROW POSITION FOR READABILITY IN      EPCPAY  
002500*        EPCQRGEN'S WRITE PARAGRAPH.                              EPCPAY  
002600         88  EPR-ROW-BCD            VALUE 01.                     EPCPAY  
002700         88  EPR-ROW-VERSION        VALUE 02.                     EPCPAY  
002800         88  EPR-ROW-CHAR-ENCODING  VALUE 03.                     EPCPAY  
002900         88  EPR-ROW-SCT            VALUE 04.                     EPCPAY  
003000         88  EPR-ROW-BIC            VALUE 05.                     EPCPAY  
003100         88  EPR-ROW-ISSUER         VALUE 06.                     EPCPAY  
003200         88  EPR-ROW-IBAN           VALUE 07.                     EPCPAY  
003300         88  EPR-ROW-AMOUNT         VALUE 08.                     EPCPAY  
003400         88  EPR-ROW-PURPOSE        VALUE 09.                     EPCPAY  
003500         88  EPR-ROW-SCOR           VALUE 10.                     EPCPAY  
003600         88  EPR-ROW-INTENDED-USE   VALUE 11.                     EPCPAY  
003700         88  EPR-ROW-MESSAGE        VALUE 12.                     EPCPAY  
