000100******************************************************************EPCERR  
000200* COPY MEMBER  EPCERR                                             EPCERR  
000300* DESCRIPTION  RECORD LAYOUT FOR EPC-VALIDATION-ERROR, ONE        EPCERR  
000400*              REJECTED EPC-TRANSFER-REQUEST.  WRITTEN TO         EPCERR  
000500*              EPC-ERROR-FILE BY EPCQRGEN WHEN EPCBUILD RETURNS   EPCERR  
000600*              A NON-ZERO VALIDATION RETURN CODE.                 EPCERR  
000700******************************************************************EPCERR  
000800* CHANGE LOG.                                                     EPCERR  
000900* 12 MAY 89  R.OKONKWO    ORIGINAL MEMBER FOR SCT PAYLOAD PROJ.   EPCERR  
001000* 22 JAN 99  D.PATTERSON  Y2K -- REVIEWED, NO CHANGE REQUIRED.    EPCERR  
001100******************************************************************EPCERR  
001200 01  EPC-VALIDATION-ERROR.                                        EPCERR  
001300*    1-BASED SEQUENCE NUMBER OF THE INPUT RECORD THAT FAILED.     EPCERR  
001400     05  EVE-REQUEST-SEQ-NO         PIC 9(06).                    EPCERR  
001500*    REASON THE RECORD WAS REJECTED -- FIRST FAILING CHECK ONLY,  EPCERR  
001600*    MIRRORS THE REJECTION MESSAGE EPCBUILD SETS FOR THAT CHECK.  EPCERR  
001700     05  EVE-ERROR-MESSAGE          PIC X(80).                    EPCERR  
001800     05  FILLER                     PIC X(04).                    EPCERR  
