000100***************************************************************** EPCVALID
000150* LAST UPDATE ON 18 MAR 12 AT 14:05:36 BY  R.OKONKWO VERSION 04  *EPCVALID
000200* LAST UPDATE ON 09 NOV 11 AT 09:40:11 BY  R.OKONKWO VERSION 03  *EPCVALID
000300* LAST UPDATE ON 14 JUL 03 AT 10:20:02 BY  M.OSEI    VERSION 02  *EPCVALID
000400* LAST UPDATE ON 15 MAY 89 AT 08:55:00 BY  R.OKONKWO VERSION 01  *EPCVALID
000500 ID DIVISION.                                                     EPCVALID
000600 PROGRAM-ID. EPCVALID.                                            EPCVALID
000700 AUTHOR. FEENEY--SEPAOPS.                                         EPCVALID
000800 INSTALLATION. FIRST MERIDIAN SEPA OPERATIONS CENTER.             EPCVALID
000900*                                                                 EPCVALID
001000*              This program is the format-checking subroutine for EPCVALID
001100*              the EPC QR payload generator.  It is CALLed by     EPCVALID
001200*              EPCBUILD once per field that needs a SEPA format   EPCVALID
001300*              check -- BIC, free-text charset (issuer, intended  EPCVALID
001400*              use, message), IBAN, SCOR and transfer amount.     EPCVALID
001500*              This is the SEPA field-format checking sub-        EPCVALID
001600*              routine for the EPC QR payload builder.            EPCVALID
001700*                                                                 EPCVALID
001800*              A one-character function code selects the check:   EPCVALID
001900*                1  BIC format                                    EPCVALID
002000*                2  SEPA free-text character set                  EPCVALID
002100*                3  IBAN format                                   EPCVALID
002200*                4  SCOR (structured creditor reference) format   EPCVALID
002300*                5  transfer amount range                         EPCVALID
002400*              The caller gets back a valid/invalid flag and, whenEPCVALID
002500*              invalid, a one-digit reason code (1=too long,      EPCVALID
002600*              2=invalid character, 3=invalid format) that        EPCVALID
002700*              EPCBUILD maps to the exact rejection wording for   EPCVALID
002800*              that field.                                        EPCVALID
002900*                                                                 EPCVALID
003000 DATE-WRITTEN. 15 MAY 89.                                         EPCVALID
003100 DATE-COMPILED.                                                   EPCVALID
003200 SECURITY. FIRST MERIDIAN INTERNAL USE ONLY.                      EPCVALID
003300**---------------------------------------------------------------*EPCVALID
003400* CHANGE LOG.                                                     EPCVALID
003500* 15 MAY 89  R.OKONKWO    ORIGINAL PROGRAM, BIC AND CHARSET       EPCVALID
003600*                         CHECKS ONLY.                            EPCVALID
003700* 03 SEP 91  L.FEENEY     ADDED SCOR PREFIX/LENGTH CHECK.         EPCVALID
003800* 22 JAN 99  D.PATTERSON  Y2K REVIEW, NO CHANGE REQUIRED.  REQ    EPCVALID
003900*                         4471.                                   EPCVALID
004000* 14 JUL 03  M.OSEI       ADDED IBAN FORMAT CHECK AGAINST THE     EPCVALID
004100*                         PER-COUNTRY LENGTH TABLE IN EPCTAB.     EPCVALID
004200* 09 NOV 11  R.OKONKWO    ADDED TRANSFER AMOUNT RANGE CHECK, MOVEDEPCVALID
004300*                         OUT OF EPCBUILD.  TICKET SCT-2011-118.  EPCVALID
004325* 18 MAR 12  R.OKONKWO    IBAN CHECK NOW FOLDS TO UPPERCASE       EPCVALID
004350*                         BEFORE THE RANGE/TABLE CHECKS, LIKE THE EPCVALID
004375*                         BIC CHECK ALREADY DID.  AMOUNT RANGE    EPCVALID
004385*                         CHECK NOW ACTUALLY COMPUTES THE ROUNDED EPCVALID
004390*                         RESULT INSTEAD OF JUST MOVING IT.       EPCVALID
004395*                         TICKET SCT-2012-03.                     EPCVALID
004400*---------------------------------------------------------------* EPCVALID
004500 TITLE 'SEPA FIELD-FORMAT CHECKS'.                                EPCVALID
004600 ENVIRONMENT DIVISION.                                            EPCVALID
004700 CONFIGURATION SECTION.                                           EPCVALID
004800 SOURCE-COMPUTER. IBM-370.                                        EPCVALID
004900 OBJECT-COMPUTER. IBM-370.                                        EPCVALID
005000 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               EPCVALID
005100/                                                                 EPCVALID
005200 DATA DIVISION.                                                   EPCVALID
005300 WORKING-STORAGE SECTION.                                         EPCVALID
005400 77  PGMNAME                 PIC X(8) VALUE 'EPCVALID'.           EPCVALID
005500 77  ABND-PGM                PIC X(8) VALUE 'CEE3ABD'.            EPCVALID
005600 77  ABEND-CODE              PIC 9(4) BINARY VALUE 12.            EPCVALID
005700* PER-COUNTRY IBAN LENGTH TABLE AND THE VERSION/LINEFEED          EPCVALID
005800* CONSTANTS SHARED WITH EPCXLATE -- SEE EPCTAB FOR LAYOUT.        EPCVALID
005900 COPY EPCTAB.                                                     EPCVALID
006000* SCRATCH INDICES AND LENGTHS USED BY EVERY FUNCTION CODE.        EPCVALID
006100 77  EWK-IDX                 PIC 9(3) BINARY VALUE ZERO.          EPCVALID
006200 77  EWK-LEN                 PIC 9(3) BINARY VALUE ZERO.          EPCVALID
006300* ALLOWED PUNCTUATION FOR THE SEPA FREE-TEXT CHARSET CHECK,       EPCVALID
006400* FUNCTION 2 (ISSUER, INTENDED USE, MESSAGE).                     EPCVALID
006500 77  EWK-PUNCT-SLASH         PIC X VALUE '/'.                     EPCVALID
006600 77  EWK-PUNCT-DASH          PIC X VALUE '-'.                     EPCVALID
006700 77  EWK-PUNCT-QMARK         PIC X VALUE '?'.                     EPCVALID
006800 77  EWK-PUNCT-COLON         PIC X VALUE ':'.                     EPCVALID
006900 77  EWK-PUNCT-LPAREN        PIC X VALUE '('.                     EPCVALID
007000 77  EWK-PUNCT-RPAREN        PIC X VALUE ')'.                     EPCVALID
007100 77  EWK-PUNCT-DOT           PIC X VALUE '.'.                     EPCVALID
007200 77  EWK-PUNCT-COMMA         PIC X VALUE ','.                     EPCVALID
007300 77  EWK-PUNCT-PLUS          PIC X VALUE '+'.                     EPCVALID
007400 77  EWK-PUNCT-APOST         PIC X VALUE QUOTE.                   EPCVALID
007500 77  EWK-PUNCT-AMP           PIC X VALUE '&'.                     EPCVALID
007600* GERMAN UMLAUTS, ONLY ALLOWED WHEN EVL-UMLAUTS-YES.              EPCVALID
007700 77  EWK-UML-OE-LC           PIC X VALUE X'96'.                   EPCVALID
007800 77  EWK-UML-AE-LC           PIC X VALUE X'8C'.                   EPCVALID
007900 77  EWK-UML-UE-LC           PIC X VALUE X'A6'.                   EPCVALID
008000 77  EWK-UML-OE-UC           PIC X VALUE X'AA'.                   EPCVALID
008100 77  EWK-UML-AE-UC           PIC X VALUE X'8E'.                   EPCVALID
008200 77  EWK-UML-UE-UC           PIC X VALUE X'A9'.                   EPCVALID
008300 77  EWK-UML-SZ              PIC X VALUE X'59'.                   EPCVALID
008400* ONE-BYTE LOWER/UPPER CASE CONVERSION LISTS, ASCENDING.          EPCVALID
008500 77  EWK-LOWER-ALPHA         PIC X(26)                            EPCVALID
008600     VALUE 'abcdefghijklmnopqrstuvwxyz'.                          EPCVALID
008700 77  EWK-UPPER-ALPHA         PIC X(26)                            EPCVALID
008800     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          EPCVALID
008900* WORK AREA FOR THE BIC AND IBAN CHECKS, CHAR-ADDRESSABLE.        EPCVALID
009000 01  EWK-FIELD-WORK          PIC X(140).                          EPCVALID
009100 01  EWK-FIELD-CHARS REDEFINES EWK-FIELD-WORK.                    EPCVALID
009200     05  EWK-FIELD-CHAR      OCCURS 140 TIMES                     EPCVALID
009300                             PIC X.                               EPCVALID
009400* MATCHED IBAN COUNTRY ENTRY, FOUND BY 0350-FIND-IBAN-COUNTRY.    EPCVALID
009500 77  EWK-IBAN-CTRY-LEN       PIC 9(02) BINARY VALUE ZERO.         EPCVALID
009600 77  EWK-IBAN-CTRY-FOUND     PIC X VALUE 'N'.                     EPCVALID
009700     88  EWK-IBAN-CTRY-OK    VALUE 'Y'.                           EPCVALID
009800/                                                                 EPCVALID
009900 LINKAGE SECTION.                                                 EPCVALID
010000* ONE-CHARACTER FUNCTION CODE, SET BY THE CALLER.                 EPCVALID
010100 01  EVL-FUNCTION-CODE       PIC X(01).                           EPCVALID
010200     88  EVL-FN-BIC          VALUE '1'.                           EPCVALID
010300     88  EVL-FN-CHARSET      VALUE '2'.                           EPCVALID
010400     88  EVL-FN-IBAN         VALUE '3'.                           EPCVALID
010500     88  EVL-FN-SCOR         VALUE '4'.                           EPCVALID
010600     88  EVL-FN-AMOUNT       VALUE '5'.                           EPCVALID
010700* TEXT FIELD BEING CHECKED (FUNCTIONS 1-4).                       EPCVALID
010800 01  EVL-TEXT-VALUE          PIC X(140).                          EPCVALID
010900 01  EVL-TEXT-CHARS REDEFINES EVL-TEXT-VALUE.                     EPCVALID
011000     05  EVL-TEXT-CHAR       OCCURS 140 TIMES                     EPCVALID
011100                             PIC X.                               EPCVALID
011200* SIGNIFICANT MAXIMUM LENGTH FOR FUNCTION 2 (70 OR 140).          EPCVALID
011300 01  EVL-MAX-LENGTH          PIC 9(03) BINARY.                    EPCVALID
011400* UMLAUTS PERMITTED SWITCH, FROM ETR-UMLAUTS-ALLOWED.             EPCVALID
011500 01  EVL-UMLAUTS-FLAG        PIC X(01).                           EPCVALID
011600     88  EVL-UMLAUTS-YES     VALUE 'Y'.                           EPCVALID
011700* TRANSFER AMOUNT IN / ROUNDED AMOUNT OUT (FUNCTION 5 ONLY).      EPCVALID
011800 01  EVL-AMOUNT-VALUE        PIC S9(9)V9(02) COMP-3.              EPCVALID
011900 01  EVL-AMOUNT-RESULT       PIC S9(9)V9(02) COMP-3.              EPCVALID
012000* RESULT -- VALID/INVALID AND, WHEN INVALID, WHY.                 EPCVALID
012100 01  EVL-VALID-FLAG          PIC X(01).                           EPCVALID
012200     88  EVL-IS-VALID        VALUE 'Y'.                           EPCVALID
012300 01  EVL-REASON-CODE         PIC X(01).                           EPCVALID
012400     88  EVL-REASON-OK       VALUE '0'.                           EPCVALID
012500     88  EVL-REASON-TOO-LONG VALUE '1'.                           EPCVALID
012600     88  EVL-REASON-BAD-CHAR VALUE '2'.                           EPCVALID
012700     88  EVL-REASON-FORMAT   VALUE '3'.                           EPCVALID
012800 PROCEDURE DIVISION USING EVL-FUNCTION-CODE EVL-TEXT-VALUE        EPCVALID
012900                           EVL-MAX-LENGTH EVL-UMLAUTS-FLAG        EPCVALID
013000                           EVL-AMOUNT-VALUE EVL-AMOUNT-RESULT     EPCVALID
013100                           EVL-VALID-FLAG EVL-REASON-CODE.        EPCVALID
013200 0010-MAINLINE.                                                   EPCVALID
013300     SET EVL-IS-VALID TO TRUE.                                    EPCVALID
013400     SET EVL-REASON-OK TO TRUE.                                   EPCVALID
013500     MOVE EVL-TEXT-VALUE TO EWK-FIELD-WORK.                       EPCVALID
013600     EVALUATE TRUE                                                EPCVALID
013700      WHEN EVL-FN-BIC                                             EPCVALID
013800        PERFORM 0100-CHECK-BIC                                    EPCVALID
013900      WHEN EVL-FN-CHARSET                                         EPCVALID
014000        PERFORM 0200-CHECK-CHARSET                                EPCVALID
014100      WHEN EVL-FN-IBAN                                            EPCVALID
014200        PERFORM 0300-CHECK-IBAN                                   EPCVALID
014300      WHEN EVL-FN-SCOR                                            EPCVALID
014400        PERFORM 0400-CHECK-SCOR                                   EPCVALID
014500      WHEN EVL-FN-AMOUNT                                          EPCVALID
014600        PERFORM 0500-CHECK-AMOUNT                                 EPCVALID
014700      WHEN OTHER                                                  EPCVALID
014800        SET EVL-IS-VALID TO TRUE                                  EPCVALID
014900     END-EVALUATE.                                                EPCVALID
015000     GOBACK.                                                      EPCVALID
015100 TITLE 'FUNCTION 1 -- BIC FORMAT (RULE 5)'.                       EPCVALID
015200* A BIC IS 8 OR 11 CHARACTERS: 4 BANK CODE + 2 COUNTRY + 2        EPCVALID
015300* LOCATION, PLUS AN OPTIONAL 3-CHARACTER BRANCH CODE.  BIC IS     EPCVALID
015400* NEVER LOWERCASE ON THE WIRE, BUT WE FOLD IT HERE IN CASE.       EPCVALID
015500 0100-CHECK-BIC.                                                  EPCVALID
015600     INSPECT EWK-FIELD-WORK (1:11) CONVERTING EWK-LOWER-ALPHA     EPCVALID
015700         TO EWK-UPPER-ALPHA.                                      EPCVALID
015800     PERFORM 0110-CALC-BIC-LEN.                                   EPCVALID
015900     IF EWK-LEN > 11                                              EPCVALID
016000      THEN                                                        EPCVALID
016100        SET EVL-IS-VALID TO FALSE                                 EPCVALID
016200        SET EVL-REASON-TOO-LONG TO TRUE                           EPCVALID
016300        GO TO 0100-EXIT                                           EPCVALID
016400     END-IF.                                                      EPCVALID
016500     IF EWK-LEN NOT = 8 AND EWK-LEN NOT = 11                      EPCVALID
016600      THEN                                                        EPCVALID
016700        SET EVL-IS-VALID TO FALSE                                 EPCVALID
016800        SET EVL-REASON-BAD-CHAR TO TRUE                           EPCVALID
016900        GO TO 0100-EXIT                                           EPCVALID
017000     END-IF.                                                      EPCVALID
017100     PERFORM 0120-CHECK-BIC-BANK-CTRY.                            EPCVALID
017200     IF NOT EVL-IS-VALID GO TO 0100-EXIT.                         EPCVALID
017300     PERFORM 0130-CHECK-BIC-LOCATION.                             EPCVALID
017400     IF NOT EVL-IS-VALID GO TO 0100-EXIT.                         EPCVALID
017500     IF EWK-LEN = 11                                              EPCVALID
017600      THEN                                                        EPCVALID
017700        PERFORM 0140-CHECK-BIC-BRANCH                             EPCVALID
017800     END-IF.                                                      EPCVALID
017900 0100-EXIT.                                                       EPCVALID
018000     EXIT.                                                        EPCVALID
018100* LENGTH IS THE LAST NON-SPACE POSITION, SCANNING BACKWARDS.      EPCVALID
018200 0110-CALC-BIC-LEN.                                               EPCVALID
018300     MOVE ZERO TO EWK-LEN.                                        EPCVALID
018400     PERFORM 0111-CALC-BIC-LEN-STEP                               EPCVALID
018500         VARYING EWK-IDX FROM 11 BY -1                            EPCVALID
018600         UNTIL EWK-IDX < 1 OR EWK-LEN NOT = ZERO.                 EPCVALID
018700 0111-CALC-BIC-LEN-STEP.                                          EPCVALID
018800     IF EWK-FIELD-CHAR (EWK-IDX) NOT = SPACE                      EPCVALID
018900      THEN                                                        EPCVALID
019000        MOVE EWK-IDX TO EWK-LEN                                   EPCVALID
019100     END-IF.                                                      EPCVALID
019200* POSITIONS 1-4 BANK CODE, 5-6 COUNTRY CODE -- ALPHABETIC.        EPCVALID
019300 0120-CHECK-BIC-BANK-CTRY.                                        EPCVALID
019400     PERFORM 0121-CHECK-BIC-ALPHA-POS                             EPCVALID
019500         VARYING EWK-IDX FROM 1 BY 1                              EPCVALID
019600         UNTIL EWK-IDX > 6 OR NOT EVL-IS-VALID.                   EPCVALID
019700 0121-CHECK-BIC-ALPHA-POS.                                        EPCVALID
019800     IF EWK-FIELD-CHAR (EWK-IDX) < 'A' OR                         EPCVALID
019900        EWK-FIELD-CHAR (EWK-IDX) > 'Z'                            EPCVALID
020000      THEN                                                        EPCVALID
020100        SET EVL-IS-VALID TO FALSE                                 EPCVALID
020200        SET EVL-REASON-BAD-CHAR TO TRUE                           EPCVALID
020300     END-IF.                                                      EPCVALID
020400* POSITION 7 LOCATION CODE 1ST CHAR -- ALPHA, OR '2'-'9'.         EPCVALID
020500* POSITION 8 LOCATION CODE 2ND CHAR -- ANY ALPHANUMERIC.          EPCVALID
020600 0130-CHECK-BIC-LOCATION.                                         EPCVALID
020700     IF (EWK-FIELD-CHAR (7) >= 'A' AND EWK-FIELD-CHAR (7) <= 'Z') EPCVALID
020800        OR                                                        EPCVALID
020900        (EWK-FIELD-CHAR (7) >= '2' AND EWK-FIELD-CHAR (7) <= '9') EPCVALID
021000      THEN                                                        EPCVALID
021100        CONTINUE                                                  EPCVALID
021200      ELSE                                                        EPCVALID
021300        SET EVL-IS-VALID TO FALSE                                 EPCVALID
021400        SET EVL-REASON-BAD-CHAR TO TRUE                           EPCVALID
021500     END-IF.                                                      EPCVALID
021600     IF NOT EVL-IS-VALID GO TO 0130-EXIT.                         EPCVALID
021700     IF (EWK-FIELD-CHAR (8) >= 'A' AND EWK-FIELD-CHAR (8) <= 'Z') EPCVALID
021800        OR                                                        EPCVALID
021900        (EWK-FIELD-CHAR (8) >= '0' AND EWK-FIELD-CHAR (8) <= '9') EPCVALID
022000      THEN                                                        EPCVALID
022100        CONTINUE                                                  EPCVALID
022200      ELSE                                                        EPCVALID
022300        SET EVL-IS-VALID TO FALSE                                 EPCVALID
022400        SET EVL-REASON-BAD-CHAR TO TRUE                           EPCVALID
022500     END-IF.                                                      EPCVALID
022600 0130-EXIT.                                                       EPCVALID
022700     EXIT.                                                        EPCVALID
022800* BRANCH CODE -- LITERAL 'XXX', OR 1 RESTRICTED ALPHANUMERIC      EPCVALID
022900* CHAR (NOT X/Y/Z) FOLLOWED BY 2 PLAIN ALPHANUMERIC CHARS.        EPCVALID
023000 0140-CHECK-BIC-BRANCH.                                           EPCVALID
023100     IF EWK-FIELD-WORK (9:3) = 'XXX'                              EPCVALID
023200      THEN                                                        EPCVALID
023300        GO TO 0140-EXIT                                           EPCVALID
023400     END-IF.                                                      EPCVALID
023500     IF (EWK-FIELD-CHAR (9) >= 'A' AND EWK-FIELD-CHAR (9) <= 'Z') EPCVALID
023600        OR                                                        EPCVALID
023700        (EWK-FIELD-CHAR (9) >= '0' AND EWK-FIELD-CHAR (9) <= '9') EPCVALID
023800      THEN                                                        EPCVALID
023900        CONTINUE                                                  EPCVALID
024000      ELSE                                                        EPCVALID
024100        SET EVL-IS-VALID TO FALSE                                 EPCVALID
024200        SET EVL-REASON-BAD-CHAR TO TRUE                           EPCVALID
024300        GO TO 0140-EXIT                                           EPCVALID
024400     END-IF.                                                      EPCVALID
024500     IF EWK-FIELD-CHAR (9) = 'X' OR EWK-FIELD-CHAR (9) = 'Y'      EPCVALID
024600        OR EWK-FIELD-CHAR (9) = 'Z'                               EPCVALID
024700      THEN                                                        EPCVALID
024800        SET EVL-IS-VALID TO FALSE                                 EPCVALID
024900        SET EVL-REASON-BAD-CHAR TO TRUE                           EPCVALID
025000        GO TO 0140-EXIT                                           EPCVALID
025100     END-IF.                                                      EPCVALID
025200     PERFORM 0141-CHECK-BIC-ALNUM-POS                             EPCVALID
025300         VARYING EWK-IDX FROM 10 BY 1                             EPCVALID
025400         UNTIL EWK-IDX > 11 OR NOT EVL-IS-VALID.                  EPCVALID
025500 0140-EXIT.                                                       EPCVALID
025600     EXIT.                                                        EPCVALID
025700 0141-CHECK-BIC-ALNUM-POS.                                        EPCVALID
025800     IF (EWK-FIELD-CHAR (EWK-IDX) >= 'A' AND                      EPCVALID
025900         EWK-FIELD-CHAR (EWK-IDX) <= 'Z')                         EPCVALID
026000        OR                                                        EPCVALID
026100        (EWK-FIELD-CHAR (EWK-IDX) >= '0' AND                      EPCVALID
026200         EWK-FIELD-CHAR (EWK-IDX) <= '9')                         EPCVALID
026300      THEN                                                        EPCVALID
026400        CONTINUE                                                  EPCVALID
026500      ELSE                                                        EPCVALID
026600        SET EVL-IS-VALID TO FALSE                                 EPCVALID
026700        SET EVL-REASON-BAD-CHAR TO TRUE                           EPCVALID
026800     END-IF.                                                      EPCVALID
026900 TITLE 'FUNCTION 2 -- SEPA FREE-TEXT CHARSET (RULES 6,11,12)'.    EPCVALID
027000* SEPA FREE-TEXT CHARSET IS LATIN LETTERS/DIGITS, SPACE, AND THE  EPCVALID
027100* PUNCTUATION SET BELOW.  GERMAN UMLAUTS ADDED WHEN THE UMLAUTS   EPCVALID
027200* FLAG IS 'Y' -- SEE ETR-UMLAUTS-ALLOWED ON THE REQUEST RECORD.   EPCVALID
027300 0200-CHECK-CHARSET.                                              EPCVALID
027400     PERFORM 0210-CALC-FIELD-LEN.                                 EPCVALID
027500     IF EWK-LEN > EVL-MAX-LENGTH                                  EPCVALID
027600      THEN                                                        EPCVALID
027700        SET EVL-IS-VALID TO FALSE                                 EPCVALID
027800        SET EVL-REASON-TOO-LONG TO TRUE                           EPCVALID
027900        GO TO 0200-EXIT                                           EPCVALID
028000     END-IF.                                                      EPCVALID
028100     IF EWK-LEN = ZERO GO TO 0200-EXIT.                           EPCVALID
028200     PERFORM 0220-CHECK-CHARSET-POS                               EPCVALID
028300         VARYING EWK-IDX FROM 1 BY 1                              EPCVALID
028400         UNTIL EWK-IDX > EWK-LEN OR NOT EVL-IS-VALID.             EPCVALID
028500 0200-EXIT.                                                       EPCVALID
028600     EXIT.                                                        EPCVALID
028700 0210-CALC-FIELD-LEN.                                             EPCVALID
028800     MOVE ZERO TO EWK-LEN.                                        EPCVALID
028900     PERFORM 0211-CALC-FIELD-LEN-STEP                             EPCVALID
029000         VARYING EWK-IDX FROM 140 BY -1                           EPCVALID
029100         UNTIL EWK-IDX < 1 OR EWK-LEN NOT = ZERO.                 EPCVALID
029200 0211-CALC-FIELD-LEN-STEP.                                        EPCVALID
029300     IF EWK-FIELD-CHAR (EWK-IDX) NOT = SPACE                      EPCVALID
029400      THEN                                                        EPCVALID
029500        MOVE EWK-IDX TO EWK-LEN                                   EPCVALID
029600     END-IF.                                                      EPCVALID
029700 0220-CHECK-CHARSET-POS.                                          EPCVALID
029800     IF (EWK-FIELD-CHAR (EWK-IDX) >= 'A' AND                      EPCVALID
029900         EWK-FIELD-CHAR (EWK-IDX) <= 'Z')                         EPCVALID
030000        OR                                                        EPCVALID
030100        (EWK-FIELD-CHAR (EWK-IDX) >= 'a' AND                      EPCVALID
030200         EWK-FIELD-CHAR (EWK-IDX) <= 'z')                         EPCVALID
030300        OR                                                        EPCVALID
030400        (EWK-FIELD-CHAR (EWK-IDX) >= '0' AND                      EPCVALID
030500         EWK-FIELD-CHAR (EWK-IDX) <= '9')                         EPCVALID
030600        OR EWK-FIELD-CHAR (EWK-IDX) = SPACE                       EPCVALID
030700      THEN                                                        EPCVALID
030800        GO TO 0220-EXIT                                           EPCVALID
030900     END-IF.                                                      EPCVALID
031000     IF EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-SLASH  OR            EPCVALID
031100        EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-DASH   OR            EPCVALID
031200        EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-QMARK  OR            EPCVALID
031300        EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-COLON  OR            EPCVALID
031400        EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-LPAREN OR            EPCVALID
031500        EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-RPAREN OR            EPCVALID
031600        EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-DOT    OR            EPCVALID
031700        EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-COMMA  OR            EPCVALID
031800        EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-PLUS   OR            EPCVALID
031900        EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-APOST  OR            EPCVALID
032000        EWK-FIELD-CHAR (EWK-IDX) = EWK-PUNCT-AMP                  EPCVALID
032100      THEN                                                        EPCVALID
032200        GO TO 0220-EXIT                                           EPCVALID
032300     END-IF.                                                      EPCVALID
032400     IF EVL-UMLAUTS-YES                                           EPCVALID
032500      THEN                                                        EPCVALID
032600        IF EWK-FIELD-CHAR (EWK-IDX) = EWK-UML-OE-LC OR            EPCVALID
032700           EWK-FIELD-CHAR (EWK-IDX) = EWK-UML-AE-LC OR            EPCVALID
032800           EWK-FIELD-CHAR (EWK-IDX) = EWK-UML-UE-LC OR            EPCVALID
032900           EWK-FIELD-CHAR (EWK-IDX) = EWK-UML-OE-UC OR            EPCVALID
033000           EWK-FIELD-CHAR (EWK-IDX) = EWK-UML-AE-UC OR            EPCVALID
033100           EWK-FIELD-CHAR (EWK-IDX) = EWK-UML-UE-UC OR            EPCVALID
033200           EWK-FIELD-CHAR (EWK-IDX) = EWK-UML-SZ                  EPCVALID
033300         THEN                                                     EPCVALID
033400           GO TO 0220-EXIT                                        EPCVALID
033500        END-IF                                                    EPCVALID
033600     END-IF.                                                      EPCVALID
033700     SET EVL-IS-VALID TO FALSE.                                   EPCVALID
033800     SET EVL-REASON-BAD-CHAR TO TRUE.                             EPCVALID
033900 0220-EXIT.                                                       EPCVALID
034000     EXIT.                                                        EPCVALID
034100 TITLE 'FUNCTION 3 -- IBAN FORMAT (RULE 7)'.                      EPCVALID
034200* IBAN MUST BE ALL UPPER-ALPHANUMERIC, START WITH A 2-LETTER      EPCVALID
034225* ISO COUNTRY CODE + 2 CHECK DIGITS, AND MATCH THE TOTAL LENGTH   EPCVALID
034250* FOR THAT COUNTRY IN THE EPCTAB LENGTH TABLE (COPY EPCTAB).      EPCVALID
034275* FOLDED TO UPPERCASE FIRST, LIKE 0100-CHECK-BIC -- SEPA IBANS    EPCVALID
034300* ARE CASE-INSENSITIVE ON INPUT.                                  EPCVALID
034325 0300-CHECK-IBAN.                                                 EPCVALID
034350     INSPECT EWK-FIELD-WORK (1:34) CONVERTING EWK-LOWER-ALPHA     EPCVALID
034375         TO EWK-UPPER-ALPHA.                                      EPCVALID
034400     PERFORM 0210-CALC-FIELD-LEN.                                 EPCVALID
034700     IF EWK-LEN > 34                                              EPCVALID
034800      THEN                                                        EPCVALID
034900        SET EVL-IS-VALID TO FALSE                                 EPCVALID
035000        SET EVL-REASON-TOO-LONG TO TRUE                           EPCVALID
035100        GO TO 0300-EXIT                                           EPCVALID
035200     END-IF.                                                      EPCVALID
035300     IF EWK-LEN < 5                                               EPCVALID
035400      THEN                                                        EPCVALID
035500        SET EVL-IS-VALID TO FALSE                                 EPCVALID
035600        SET EVL-REASON-FORMAT TO TRUE                             EPCVALID
035700        GO TO 0300-EXIT                                           EPCVALID
035800     END-IF.                                                      EPCVALID
035900     IF (EWK-FIELD-CHAR (1) < 'A' OR EWK-FIELD-CHAR (1) > 'Z')    EPCVALID
036000        OR                                                        EPCVALID
036100        (EWK-FIELD-CHAR (2) < 'A' OR EWK-FIELD-CHAR (2) > 'Z')    EPCVALID
036200      THEN                                                        EPCVALID
036300        SET EVL-IS-VALID TO FALSE                                 EPCVALID
036400        SET EVL-REASON-FORMAT TO TRUE                             EPCVALID
036500        GO TO 0300-EXIT                                           EPCVALID
036600     END-IF.                                                      EPCVALID
036700     IF (EWK-FIELD-CHAR (3) < '0' OR EWK-FIELD-CHAR (3) > '9')    EPCVALID
036800        OR                                                        EPCVALID
036900        (EWK-FIELD-CHAR (4) < '0' OR EWK-FIELD-CHAR (4) > '9')    EPCVALID
037000      THEN                                                        EPCVALID
037100        SET EVL-IS-VALID TO FALSE                                 EPCVALID
037200        SET EVL-REASON-FORMAT TO TRUE                             EPCVALID
037300        GO TO 0300-EXIT                                           EPCVALID
037400     END-IF.                                                      EPCVALID
037500     PERFORM 0310-CHECK-IBAN-BBAN-ALNUM                           EPCVALID
037600         VARYING EWK-IDX FROM 5 BY 1                              EPCVALID
037700         UNTIL EWK-IDX > EWK-LEN OR NOT EVL-IS-VALID.             EPCVALID
037800     IF NOT EVL-IS-VALID GO TO 0300-EXIT.                         EPCVALID
037900     PERFORM 0320-LOOKUP-IBAN-CTRY-LEN.                           EPCVALID
038000     IF NOT EWK-IBAN-CTRY-OK OR EWK-IBAN-CTRY-LEN NOT = EWK-LEN   EPCVALID
038100      THEN                                                        EPCVALID
038200        SET EVL-IS-VALID TO FALSE                                 EPCVALID
038300        SET EVL-REASON-FORMAT TO TRUE                             EPCVALID
038400     END-IF.                                                      EPCVALID
038500 0300-EXIT.                                                       EPCVALID
038600     EXIT.                                                        EPCVALID
038700 0310-CHECK-IBAN-BBAN-ALNUM.                                      EPCVALID
038800     IF (EWK-FIELD-CHAR (EWK-IDX) >= 'A' AND                      EPCVALID
038900         EWK-FIELD-CHAR (EWK-IDX) <= 'Z')                         EPCVALID
039000        OR                                                        EPCVALID
039100        (EWK-FIELD-CHAR (EWK-IDX) >= '0' AND                      EPCVALID
039200         EWK-FIELD-CHAR (EWK-IDX) <= '9')                         EPCVALID
039300      THEN                                                        EPCVALID
039400        CONTINUE                                                  EPCVALID
039500      ELSE                                                        EPCVALID
039600        SET EVL-IS-VALID TO FALSE                                 EPCVALID
039700        SET EVL-REASON-FORMAT TO TRUE                             EPCVALID
039800     END-IF.                                                      EPCVALID
039900 0320-LOOKUP-IBAN-CTRY-LEN.                                       EPCVALID
040000     MOVE 'N' TO EWK-IBAN-CTRY-FOUND.                             EPCVALID
040100     MOVE ZERO TO EWK-IBAN-CTRY-LEN.                              EPCVALID
040200     SET EIL-INDEX TO 1.                                          EPCVALID
040300     SEARCH EIL-ENTRY                                             EPCVALID
040400         AT END                                                   EPCVALID
040500            CONTINUE                                              EPCVALID
040600         WHEN EIL-CTRY-CODE (EIL-INDEX) = EWK-FIELD-WORK (1:2)    EPCVALID
040700            MOVE 'Y' TO EWK-IBAN-CTRY-FOUND                       EPCVALID
040800            MOVE EIL-TOTAL-LEN (EIL-INDEX) TO EWK-IBAN-CTRY-LEN   EPCVALID
040900     END-SEARCH.                                                  EPCVALID
041000 TITLE 'FUNCTION 4 -- SCOR FORMAT (RULE 10)'.                     EPCVALID
041100* ISO 11649 STRUCTURED CREDITOR REFERENCE.  PER TICKET            EPCVALID
041200* SCT-2011-118 THIS IS A PREFIX/LENGTH CHECK ONLY -- NO           EPCVALID
041300* MOD-97 CHECKSUM DIGIT VERIFICATION IS PERFORMED, TO             EPCVALID
041400* MATCH OBSERVED BEHAVIOR.  CALLER STRIPS EMBEDDED SPACES         EPCVALID
041500* BEFORE THIS ROUTINE IS ENTERED.                                 EPCVALID
041600 0400-CHECK-SCOR.                                                 EPCVALID
041700     PERFORM 0210-CALC-FIELD-LEN.                                 EPCVALID
041800     IF EWK-LEN > 25                                              EPCVALID
041900      THEN                                                        EPCVALID
042000        SET EVL-IS-VALID TO FALSE                                 EPCVALID
042100        SET EVL-REASON-TOO-LONG TO TRUE                           EPCVALID
042200        GO TO 0400-EXIT                                           EPCVALID
042300     END-IF.                                                      EPCVALID
042400     IF EWK-FIELD-WORK (1:2) NOT = 'RF'                           EPCVALID
042500      THEN                                                        EPCVALID
042600        SET EVL-IS-VALID TO FALSE                                 EPCVALID
042700        SET EVL-REASON-FORMAT TO TRUE                             EPCVALID
042800     END-IF.                                                      EPCVALID
042900 0400-EXIT.                                                       EPCVALID
043000     EXIT.                                                        EPCVALID
045900 TITLE 'FUNCTION 5 -- TRANSFER AMOUNT RANGE (RULE 8)'.            EPCVALID
046000* AMOUNT IS ROUNDED HALF-TO-EVEN TO 2 DECIMALS AND MUST FALL      EPCVALID
046100* IN 0.01 THRU 999999999.99 EUR AFTER ROUNDING.                   EPCVALID
046200 0500-CHECK-AMOUNT.                                               EPCVALID
046225     COMPUTE EVL-AMOUNT-RESULT ROUNDED MODE IS NEAREST-EVEN       EPCVALID
046250         = EVL-AMOUNT-VALUE.                                      EPCVALID
046275     IF EVL-AMOUNT-RESULT < 0.01 OR                               EPCVALID
046300        EVL-AMOUNT-RESULT > 999999999.99                          EPCVALID
046325      THEN                                                        EPCVALID
046350        SET EVL-IS-VALID TO FALSE                                 EPCVALID
046375        SET EVL-REASON-FORMAT TO TRUE                             EPCVALID
046400     END-IF.                                                      EPCVALID
