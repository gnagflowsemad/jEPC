000100******************************************************************EPCTRQ  
000200* COPY MEMBER  EPCTRQ                                             EPCTRQ  
000300* DESCRIPTION  RECORD LAYOUT FOR EPC-TRANSFER-REQUEST, ONE        EPCTRQ  
000400*              SEPA CREDIT TRANSFER INPUT REQUEST FOR THE EPC     EPCTRQ  
000500*              QR-CODE PAYLOAD GENERATOR (EPCQRGEN/EPCBUILD).     EPCTRQ  
000600*              ONE RECORD PER TRANSFER TO BE VALIDATED AND        EPCTRQ  
000700*              BUILT INTO A 12-LINE EPC PAYLOAD.                  EPCTRQ  
000800******************************************************************EPCTRQ  
000900* CHANGE LOG.                                                     EPCTRQ  
001000* 12 MAY 89  R.OKONKWO    ORIGINAL MEMBER FOR SCT PAYLOAD PROJ.   EPCTRQ  
001100* 03 SEP 91  L.FEENEY     ADDED SCOR / INTENDED-USE FIELDS.       EPCTRQ  
001200* 22 JAN 99  D.PATTERSON  Y2K -- NO 2-DIGIT YEARS IN THIS MEMBER, EPCTRQ  
001300*                         REVIEWED, NO CHANGE REQUIRED.  REQ 4471 EPCTRQ  
001400* 14 JUL 03  M.OSEI       ADDED VERSION-002 FORMAT SUPPORT.       EPCTRQ  
001500* 09 NOV 11  R.OKONKWO    ADDED CHARACTER-ENCODING FIELD, TICKET  EPCTRQ  
001600*                         SCT-2011-118.                           EPCTRQ  
001650* 18 MAR 12  R.OKONKWO    DOCUMENTED THE DEFAULT EPCQRGEN NOW     EPCTRQ  
001660*                         SUBSTITUTES FOR EACH OF THESE FIELDS    EPCTRQ  
001670*                         WHEN LEFT BLANK.  TICKET SCT-2012-03.   EPCTRQ  
001700******************************************************************EPCTRQ  
001800 01  EPC-TRANSFER-REQUEST.                                        EPCTRQ  
001900*    EPC QR-CODE FORMAT VERSION -- '001' OR '002'.  DEFAULT 002.  EPCTRQ  
002000     05  ETR-VERSION-CODE           PIC X(03).                    EPCTRQ  
002100         88  ETR-VERSION-001        VALUE '001'.                  EPCTRQ  
002200         88  ETR-VERSION-002        VALUE '002'.                  EPCTRQ  
002300*    CHARACTER SET OF THE PAYLOAD, 1-8.  1=UTF-8 ... 8=8859-15.   EPCTRQ  
002350*    DEFAULT 1 (UTF-8) WHEN THE REQUEST LEAVES THIS FIELD ZERO.   EPCTRQ  
002400     05  ETR-CHAR-ENCODING          PIC 9(01).                    EPCTRQ  
002500*    GERMAN UMLAUTS PERMITTED IN FREE-TEXT FIELDS -- Y OR N.      EPCTRQ  
002550*    DEFAULT N (UMLAUTS NOT ALLOWED) WHEN THIS FIELD IS BLANK.    EPCTRQ  
002600     05  ETR-UMLAUTS-ALLOWED        PIC X(01).                    EPCTRQ  
002700         88  ETR-UMLAUTS-YES        VALUE 'Y'.                    EPCTRQ  
002800         88  ETR-UMLAUTS-NO         VALUE 'N'.                    EPCTRQ  
002900*    BENEFICIARY BANK BIC.  BLANK ONLY ALLOWED WHEN VERSION 002.  EPCTRQ  
003000     05  ETR-BIC                    PIC X(11).                    EPCTRQ  
003100     05  ETR-BIC-PARTS REDEFINES ETR-BIC.                         EPCTRQ  
003200         10  ETR-BIC-BANK-CODE      PIC X(04).                    EPCTRQ  
003300         10  ETR-BIC-COUNTRY        PIC X(02).                    EPCTRQ  
003400         10  ETR-BIC-LOCATION       PIC X(02).                    EPCTRQ  
003500         10  ETR-BIC-BRANCH         PIC X(03).                    EPCTRQ  
003600*    BENEFICIARY NAME (KONTOINHABER).  MANDATORY.                 EPCTRQ  
003700     05  ETR-ISSUER                 PIC X(70).                    EPCTRQ  
003800*    BENEFICIARY IBAN, SPACES STRIPPED BEFORE VALIDATION.         EPCTRQ  
003900     05  ETR-IBAN                   PIC X(34).                    EPCTRQ  
004000     05  ETR-IBAN-PARTS REDEFINES ETR-IBAN.                       EPCTRQ  
004100         10  ETR-IBAN-CTRY-CODE     PIC X(02).                    EPCTRQ  
004200         10  ETR-IBAN-CHECK-DIGITS  PIC X(02).                    EPCTRQ  
004300         10  ETR-IBAN-BBAN          PIC X(30).                    EPCTRQ  
004400*    TRANSFER AMOUNT, EUR, 0.01 THRU 999999999.99.  ROUNDED       EPCTRQ  
004500*    HALF-TO-EVEN TO 2 DECIMALS BY EPCVALID BEFORE THE PAYLOAD    EPCTRQ  
004600*    ROW IS BUILT.                                                EPCTRQ  
004700     05  ETR-TRANSFER-AMOUNT        PIC S9(9)V9(02) COMP-3.       EPCTRQ  
004800*    OPTIONAL ISO 20022 EXTERNAL PURPOSE CODE, E.G. 'BONU'.       EPCTRQ  
004900     05  ETR-SEPA-PURPOSE           PIC X(04).                    EPCTRQ  
005000*    STRUCTURED CREDITOR REFERENCE, ISO 11649.  MUTUALLY          EPCTRQ  
005100*    EXCLUSIVE WITH ETR-INTENDED-USE.  SPACES STRIPPED BEFORE     EPCTRQ  
005200*    VALIDATION.                                                  EPCTRQ  
005300     05  ETR-SCOR                   PIC X(25).                    EPCTRQ  
005400*    UNSTRUCTURED REMITTANCE TEXT (VERWENDUNGSZWECK).  MUTUALLY   EPCTRQ  
005500*    EXCLUSIVE WITH ETR-SCOR.                                     EPCTRQ  
005600     05  ETR-INTENDED-USE           PIC X(140).                   EPCTRQ  
005700*    OPTIONAL BENEFICIARY-TO-ORIGINATOR MESSAGE.                  EPCTRQ  
005800     05  ETR-MESSAGE                PIC X(70).                    EPCTRQ  
005900*    LINE TERMINATOR FOR THE 12 PAYLOAD ROWS -- L=LF, C=CRLF.     EPCTRQ  
005950*    DEFAULT L (LINE FEED) WHEN THIS FIELD IS LEFT BLANK.         EPCTRQ  
006000     05  ETR-LINE-FEED-MODE         PIC X(01).                    EPCTRQ  
006100         88  ETR-LF-MODE-LF         VALUE 'L'.                    EPCTRQ  
006200         88  ETR-LF-MODE-CRLF       VALUE 'C'.                    EPCTRQ  
006300*    RECORD SO FAR TOTALS 366 -- PADDED TO 370 FOR A ROUND        EPCTRQ  
006400*    FIXED LRECL ON EPC-REQUEST-FILE.  ROUNDED PER JCL.           EPCTRQ  
006500     05  FILLER                     PIC X(04).                    EPCTRQ  
