000100***************************************************************** EPCBUILD
000150* LAST UPDATE ON 06 MAR 12 AT 16:47:02 BY  R.OKONKWO VERSION 04 * EPCBUILD
000200* LAST UPDATE ON 09 NOV 11 AT 14:02:07 BY  R.OKONKWO VERSION 03 * EPCBUILD
000300* LAST UPDATE ON 14 JUL 03 AT 09:41:55 BY  M.OSEI    VERSION 02 * EPCBUILD
000400* LAST UPDATE ON 03 SEP 91 AT 10:12:30 BY  L.FEENEY  VERSION 01 * EPCBUILD
000500 ID DIVISION.                                                     EPCBUILD
000600 PROGRAM-ID. EPCBUILD.                                            EPCBUILD
000700 AUTHOR. FEENEY--SEPAOPS.                                         EPCBUILD
000800 INSTALLATION. FIRST MERIDIAN SEPA OPERATIONS CENTER.             EPCBUILD
000900*                                                                 EPCBUILD
001000*              This program is the core builder for the EPC       EPCBUILD
001100*              QR-code payload generator batch system.  It is     EPCBUILD
001200*              called once per input transfer request by EPCQRGEN.EPCBUILD
001300*                                                                 EPCBUILD
001400*              The 13 business rules are applied in the order of  EPCBUILD
001500*              the 12 payload rows, stopping at the first failing EPCBUILD
001600*              check.  On failure, EBD-BUILD-FAILED-FLAG is set toEPCBUILD
001700*              'Y' and EBD-ERROR-MESSAGE carries the rejection    EPCBUILD
001800*              text.  On success, all 12 rows of EBD-PAYLOAD-TABLEEPCBUILD
001900*              are populated, left-justified and space-padded.    EPCBUILD
002000*                                                                 EPCBUILD
002100*              Field format checks (BIC, charset, IBAN, SCOR,     EPCBUILD
002200*              amount) are delegated to EPCVALID by function code;EPCBUILD
002300*              this program owns the exact wording of each        EPCBUILD
002400*              rejection message, since only it knows which field EPCBUILD
002500*              is being tested.                                   EPCBUILD
002600 DATE-WRITTEN. 03 SEP 91.                                         EPCBUILD
002700 DATE-COMPILED.                                                   EPCBUILD
002800 SECURITY. FIRST MERIDIAN INTERNAL USE ONLY.                      EPCBUILD
002900**                                                                EPCBUILD
003000* CHANGE LOG.                                                     EPCBUILD
003100* 03 SEP 91  L.FEENEY     ORIGINAL VERSION.  SPLIT OUT OF THE     EPCBUILD
003200*                         EPCQRGEN DRIVER SO THE BUILD LOGIC      EPCBUILD
003300*                         COULD BE UNIT TESTED STANDALONE.        EPCBUILD
003400* 22 JAN 99  D.PATTERSON  Y2K -- NO 2-DIGIT YEAR FIELDS IN THIS   EPCBUILD
003500*                         PROGRAM, REVIEWED, NO CHANGE REQUIRED.  EPCBUILD
003600*                         REQ 4471.                               EPCBUILD
003700* 14 JUL 03  M.OSEI       VERSION-002 FORMAT SUPPORT -- BIC MAY   EPCBUILD
003800*                         BE BLANK, SEE 0110-CHECK-VERSION-BIC.   EPCBUILD
003900* 09 NOV 11  R.OKONKWO    ADDED CHARACTER-ENCODING RANGE CHECK    EPCBUILD
004000*                         AND AMOUNT-RANGE DELEGATION TO          EPCBUILD
004100*                         EPCVALID.  TICKET SCT-2011-118.         EPCBUILD
004110* 06 MAR 12  R.OKONKWO    ROW 8 AMOUNT WAS BEING MOVED STRAIGHT   EPCBUILD
004120*                         FROM THE COMP-3 RESULT -- PRODUCED AN   EPCBUILD
004130*                         UNPUNCTUATED DIGIT STRING WITH NO       EPCBUILD
004140*                         DECIMAL POINT.  ADDED 0181-FORMAT-      EPCBUILD
004150*                         AMOUNT TO EDIT AND LEFT-JUSTIFY IT      EPCBUILD
004160*                         BEFORE THE MOVE.  TICKET SCT-2011-142.  EPCBUILD
004200 ENVIRONMENT DIVISION.                                            EPCBUILD
004300 CONFIGURATION SECTION.                                           EPCBUILD
004400 SOURCE-COMPUTER. IBM-370.                                        EPCBUILD
004500 OBJECT-COMPUTER. IBM-370.                                        EPCBUILD
004600 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               EPCBUILD
004700 DATA DIVISION.                                                   EPCBUILD
004800 WORKING-STORAGE SECTION.                                         EPCBUILD
004900 77  PGMNAME                 PIC X(8) VALUE 'EPCBUILD'.           EPCBUILD
005000 77  ABND-PGM                PIC X(8) VALUE 'CEE3DMP'.            EPCBUILD
005100 77  ABEND-CODE              PIC 9(4) BINARY VALUE 16.            EPCBUILD
005200* WORK AREA FOR STRIPPING EMBEDDED SPACES FROM IBAN AND SCOR,     EPCBUILD
005225* BEFORE VALIDATION, PER THE RECORD LAYOUT COMMENTS ON EPCTRQ.    EPCBUILD
005250* ALSO REUSED TO LEFT-JUSTIFY THE EDITED AMOUNT -- SEE 0181-      EPCBUILD
005275* FORMAT-AMOUNT.                                                  EPCBUILD
005400 77  EBW-STRIP-LEN            PIC 9(03) BINARY VALUE ZERO.        EPCBUILD
005500 77  EBW-STRIP-SRC-IDX        PIC 9(03) BINARY VALUE ZERO.        EPCBUILD
005600 77  EBW-STRIP-DST-IDX        PIC 9(03) BINARY VALUE ZERO.        EPCBUILD
005700 01  EBW-STRIP-SOURCE         PIC X(34).                          EPCBUILD
005800 01  EBW-STRIP-SRC-CHARS REDEFINES EBW-STRIP-SOURCE.              EPCBUILD
005900     05  EBW-STRIP-SRC-CHAR   OCCURS 34 TIMES PIC X.              EPCBUILD
006000 01  EBW-STRIP-RESULT         PIC X(34).                          EPCBUILD
006100 01  EBW-STRIP-RES-CHARS REDEFINES EBW-STRIP-RESULT.              EPCBUILD
006200     05  EBW-STRIP-RES-CHAR   OCCURS 34 TIMES PIC X.              EPCBUILD
006300* PARAMETERS PASSED TO EPCVALID -- ONE SET, REUSED BY EVERY       EPCBUILD
006400* FIELD-FORMAT CHECK BELOW.                                       EPCBUILD
006500 77  EBW-FUNCTION-CODE        PIC X(01).                          EPCBUILD
006600 77  EBW-MAX-LENGTH           PIC 9(03) BINARY.                   EPCBUILD
006700 77  EBW-VALID-FLAG           PIC X(01).                          EPCBUILD
006800     88  EBW-IS-VALID         VALUE 'Y'.                          EPCBUILD
006900 77  EBW-REASON-CODE          PIC X(01).                          EPCBUILD
007000     88  EBW-REASON-TOO-LONG  VALUE '1'.                          EPCBUILD
007100     88  EBW-REASON-BAD-CHAR  VALUE '2'.                          EPCBUILD
007200     88  EBW-REASON-FORMAT    VALUE '3'.                          EPCBUILD
007300 01  EBW-TEXT-VALUE            PIC X(140).                        EPCBUILD
007400 77  EBW-AMOUNT-RESULT         PIC S9(9)V9(02) COMP-3.            EPCBUILD
007410 77  EBW-AMOUNT-EDIT           PIC ZZZZZZZZ9.99.                  EPCBUILD
007420 77  EBW-LINE-TERMINATOR       PIC X(02).                         EPCBUILD
007440 77  EBW-XLATE-VALID-FLAG      PIC X(01).                         EPCBUILD
007460     88  EBW-XLATE-IS-VALID    VALUE 'Y'.                         EPCBUILD
007500 LINKAGE SECTION.                                                 EPCBUILD
007600 COPY EPCTRQ.                                                     EPCBUILD
007700 01  EBD-PAYLOAD-TABLE.                                           EPCBUILD
007800     05  EBD-PAYLOAD-ROW      OCCURS 12 TIMES                     EPCBUILD
007900                              INDEXED BY EBD-ROW-INDX PIC X(138). EPCBUILD
008000 01  EBD-BUILD-FAILED-FLAG    PIC X(01).                          EPCBUILD
008100     88  EBD-BUILD-FAILED     VALUE 'Y'.                          EPCBUILD
008200 01  EBD-ERROR-MESSAGE        PIC X(80).                          EPCBUILD
008300 PROCEDURE DIVISION USING EPC-TRANSFER-REQUEST EBD-PAYLOAD-TABLE  EPCBUILD
008400                          EBD-BUILD-FAILED-FLAG EBD-ERROR-MESSAGE.EPCBUILD
008500 0100-BUILD-EPC-PAYLOAD.                                          EPCBUILD
008600     MOVE 'N' TO EBD-BUILD-FAILED-FLAG.                           EPCBUILD
008700     MOVE SPACES TO EBD-ERROR-MESSAGE.                            EPCBUILD
008800     PERFORM 0105-BUILD-FIXED-ROWS.                               EPCBUILD
008900     PERFORM 0110-CHECK-VERSION-AND-BIC.                          EPCBUILD
009000     IF EBD-BUILD-FAILED GO TO 0100-EXIT.                         EPCBUILD
009100     PERFORM 0120-CHECK-IBAN-PRESENT.                             EPCBUILD
009200     IF EBD-BUILD-FAILED GO TO 0100-EXIT.                         EPCBUILD
009300     PERFORM 0130-CHECK-SCOR-XOR-USE.                             EPCBUILD
009400     IF EBD-BUILD-FAILED GO TO 0100-EXIT.                         EPCBUILD
009500     PERFORM 0140-CHECK-CHAR-ENCODING.                            EPCBUILD
009600     IF EBD-BUILD-FAILED GO TO 0100-EXIT.                         EPCBUILD
009700     PERFORM 0150-VALIDATE-BIC.                                   EPCBUILD
009800     IF EBD-BUILD-FAILED GO TO 0100-EXIT.                         EPCBUILD
009900     PERFORM 0160-VALIDATE-ISSUER.                                EPCBUILD
010000     IF EBD-BUILD-FAILED GO TO 0100-EXIT.                         EPCBUILD
010100     PERFORM 0170-VALIDATE-IBAN.                                  EPCBUILD
010200     IF EBD-BUILD-FAILED GO TO 0100-EXIT.                         EPCBUILD
010300     PERFORM 0180-VALIDATE-AMOUNT.                                EPCBUILD
010400     IF EBD-BUILD-FAILED GO TO 0100-EXIT.                         EPCBUILD
010500     PERFORM 0185-BUILD-PURPOSE-ROW.                              EPCBUILD
010600     PERFORM 0190-VALIDATE-SCOR.                                  EPCBUILD
010700     IF EBD-BUILD-FAILED GO TO 0100-EXIT.                         EPCBUILD
010800     PERFORM 0200-VALIDATE-INTENDED-USE.                          EPCBUILD
010900     IF EBD-BUILD-FAILED GO TO 0100-EXIT.                         EPCBUILD
011000     PERFORM 0210-VALIDATE-MESSAGE.                               EPCBUILD
011100 0100-EXIT.                                                       EPCBUILD
011200     EXIT.                                                        EPCBUILD
011300* ROWS 1, 2 AND 4 NEVER FAIL VALIDATION -- BUILD THEM UP FRONT    EPCBUILD
011400* SO EVERY OTHER PARAGRAPH ONLY WORRIES ABOUT ITS OWN ROW.        EPCBUILD
011500 0105-BUILD-FIXED-ROWS.                                           EPCBUILD
011600     MOVE SPACES TO EBD-PAYLOAD-ROW (1).                          EPCBUILD
011700     MOVE 'BCD' TO EBD-PAYLOAD-ROW (1) (1:3).                     EPCBUILD
011800     MOVE SPACES TO EBD-PAYLOAD-ROW (2).                          EPCBUILD
011900     MOVE ETR-VERSION-CODE TO EBD-PAYLOAD-ROW (2) (1:3).          EPCBUILD
012000     MOVE SPACES TO EBD-PAYLOAD-ROW (4).                          EPCBUILD
012100     MOVE 'SCT' TO EBD-PAYLOAD-ROW (4) (1:3).                     EPCBUILD
012120     CALL 'EPCXLATE' USING ETR-VERSION-CODE                       EPCBUILD
012140         ETR-LINE-FEED-MODE EBW-LINE-TERMINATOR                   EPCBUILD
012160         EBW-XLATE-VALID-FLAG.                                    EPCBUILD
012180     IF NOT EBW-XLATE-IS-VALID                                    EPCBUILD
012190      THEN                                                        EPCBUILD
012195        DISPLAY PGMNAME ' WARNING -- EPCXLATE REJECTED THE'       EPCBUILD
012197            ' VERSION/LINE-FEED-MODE COMBINATION.'                EPCBUILD
012199     END-IF.                                                      EPCBUILD
012200 TITLE 'RULE 1 -- VERSION / BIC DEPENDENCY'.                      EPCBUILD
012300 0110-CHECK-VERSION-AND-BIC.                                      EPCBUILD
012400     IF ETR-VERSION-001 AND ETR-BIC = SPACES                      EPCBUILD
012500      THEN                                                        EPCBUILD
012600        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
012700        MOVE 'BIC can not be empty if version is 001'             EPCBUILD
012800            TO EBD-ERROR-MESSAGE                                  EPCBUILD
012900     END-IF.                                                      EPCBUILD
013000 TITLE 'RULE 2 -- IBAN MANDATORY'.                                EPCBUILD
013100 0120-CHECK-IBAN-PRESENT.                                         EPCBUILD
013200     PERFORM 0121-STRIP-IBAN-SPACES.                              EPCBUILD
013300     IF ETR-IBAN = SPACES                                         EPCBUILD
013400      THEN                                                        EPCBUILD
013500        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
013600        MOVE 'IBAN can not be empty' TO EBD-ERROR-MESSAGE         EPCBUILD
013700     END-IF.                                                      EPCBUILD
013800 0121-STRIP-IBAN-SPACES.                                          EPCBUILD
013900     MOVE ETR-IBAN TO EBW-STRIP-SOURCE.                           EPCBUILD
014000     PERFORM 0800-STRIP-EMBEDDED-SPACES.                          EPCBUILD
014100     MOVE EBW-STRIP-RESULT TO ETR-IBAN.                           EPCBUILD
014200 TITLE 'RULE 3 -- SCOR / INTENDED-USE MUTUAL EXCLUSION'.          EPCBUILD
014300 0130-CHECK-SCOR-XOR-USE.                                         EPCBUILD
014400     IF ETR-SCOR NOT = SPACES AND ETR-INTENDED-USE NOT = SPACES   EPCBUILD
014500      THEN                                                        EPCBUILD
014600        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
014700        MOVE 'either SCOR or intended use can be set'             EPCBUILD
014800            TO EBD-ERROR-MESSAGE                                  EPCBUILD
014900     END-IF.                                                      EPCBUILD
015000 TITLE 'RULE 4 -- CHARACTER-ENCODING RANGE'.                      EPCBUILD
015100 0140-CHECK-CHAR-ENCODING.                                        EPCBUILD
015200     IF ETR-CHAR-ENCODING < 1 OR ETR-CHAR-ENCODING > 8            EPCBUILD
015300      THEN                                                        EPCBUILD
015400        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
015500        MOVE 'character encoding must be between 1 and 8'         EPCBUILD
015600            TO EBD-ERROR-MESSAGE                                  EPCBUILD
015700      ELSE                                                        EPCBUILD
015800        MOVE SPACES TO EBD-PAYLOAD-ROW (3)                        EPCBUILD
015900        MOVE ETR-CHAR-ENCODING TO EBD-PAYLOAD-ROW (3) (1:1)       EPCBUILD
016000     END-IF.                                                      EPCBUILD
016100 TITLE 'RULE 5 -- BIC FORMAT'.                                    EPCBUILD
016200* BIC IS SKIPPED WHEN VERSION 002 LEFT IT BLANK (SEE RULE 1).     EPCBUILD
016300 0150-VALIDATE-BIC.                                               EPCBUILD
016400     MOVE SPACES TO EBD-PAYLOAD-ROW (5).                          EPCBUILD
016500     IF ETR-BIC = SPACES GO TO 0150-EXIT.                         EPCBUILD
016600     MOVE ETR-BIC TO EBW-TEXT-VALUE.                              EPCBUILD
016700     MOVE '1' TO EBW-FUNCTION-CODE.                               EPCBUILD
016800     MOVE 11 TO EBW-MAX-LENGTH.                                   EPCBUILD
016900     CALL 'EPCVALID' USING EBW-FUNCTION-CODE EBW-TEXT-VALUE       EPCBUILD
017000         EBW-MAX-LENGTH ETR-UMLAUTS-ALLOWED EBW-AMOUNT-RESULT     EPCBUILD
017100         EBW-AMOUNT-RESULT EBW-VALID-FLAG EBW-REASON-CODE.        EPCBUILD
017200     IF EBW-IS-VALID                                              EPCBUILD
017300      THEN                                                        EPCBUILD
017400        MOVE ETR-BIC TO EBD-PAYLOAD-ROW (5) (1:11)                EPCBUILD
017500      ELSE                                                        EPCBUILD
017600        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
017700        IF EBW-REASON-TOO-LONG                                    EPCBUILD
017800         THEN                                                     EPCBUILD
017900           MOVE 'BIC exceed allowed length, max. 11'              EPCBUILD
018000               TO EBD-ERROR-MESSAGE                               EPCBUILD
018100         ELSE                                                     EPCBUILD
018200           MOVE 'BIC contains invalid character(s)'               EPCBUILD
018300               TO EBD-ERROR-MESSAGE                               EPCBUILD
018400        END-IF                                                    EPCBUILD
018500     END-IF.                                                      EPCBUILD
018600 0150-EXIT.                                                       EPCBUILD
018700     EXIT.                                                        EPCBUILD
018800 TITLE 'RULE 6 -- ISSUER (BENEFICIARY NAME) FORMAT'.              EPCBUILD
018900 0160-VALIDATE-ISSUER.                                            EPCBUILD
019000     MOVE SPACES TO EBD-PAYLOAD-ROW (6).                          EPCBUILD
019100     IF ETR-ISSUER = SPACES GO TO 0160-EXIT.                      EPCBUILD
019200     MOVE ETR-ISSUER TO EBW-TEXT-VALUE.                           EPCBUILD
019300     MOVE '2' TO EBW-FUNCTION-CODE.                               EPCBUILD
019400     MOVE 70 TO EBW-MAX-LENGTH.                                   EPCBUILD
019500     CALL 'EPCVALID' USING EBW-FUNCTION-CODE EBW-TEXT-VALUE       EPCBUILD
019600         EBW-MAX-LENGTH ETR-UMLAUTS-ALLOWED EBW-AMOUNT-RESULT     EPCBUILD
019700         EBW-AMOUNT-RESULT EBW-VALID-FLAG EBW-REASON-CODE.        EPCBUILD
019800     IF EBW-IS-VALID                                              EPCBUILD
019900      THEN                                                        EPCBUILD
020000        MOVE ETR-ISSUER TO EBD-PAYLOAD-ROW (6) (1:70)             EPCBUILD
020100      ELSE                                                        EPCBUILD
020200        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
020300        IF EBW-REASON-TOO-LONG                                    EPCBUILD
020400         THEN                                                     EPCBUILD
020500           MOVE 'issuer exceed allowed length, max. 70'           EPCBUILD
020600               TO EBD-ERROR-MESSAGE                               EPCBUILD
020700         ELSE                                                     EPCBUILD
020800           MOVE 'issuer contains invalid character(s)'            EPCBUILD
020900               TO EBD-ERROR-MESSAGE                               EPCBUILD
021000        END-IF                                                    EPCBUILD
021100     END-IF.                                                      EPCBUILD
021200 0160-EXIT.                                                       EPCBUILD
021300     EXIT.                                                        EPCBUILD
021400 TITLE 'RULE 7 -- IBAN FORMAT'.                                   EPCBUILD
021500* EMBEDDED SPACES WERE ALREADY STRIPPED BY 0121-STRIP-IBAN-SPACES.EPCBUILD
021600 0170-VALIDATE-IBAN.                                              EPCBUILD
021700     MOVE SPACES TO EBD-PAYLOAD-ROW (7).                          EPCBUILD
021800     MOVE ETR-IBAN TO EBW-TEXT-VALUE.                             EPCBUILD
021900     MOVE '3' TO EBW-FUNCTION-CODE.                               EPCBUILD
022000     MOVE 34 TO EBW-MAX-LENGTH.                                   EPCBUILD
022100     CALL 'EPCVALID' USING EBW-FUNCTION-CODE EBW-TEXT-VALUE       EPCBUILD
022200         EBW-MAX-LENGTH ETR-UMLAUTS-ALLOWED EBW-AMOUNT-RESULT     EPCBUILD
022300         EBW-AMOUNT-RESULT EBW-VALID-FLAG EBW-REASON-CODE.        EPCBUILD
022400     IF EBW-IS-VALID                                              EPCBUILD
022500      THEN                                                        EPCBUILD
022600        MOVE ETR-IBAN TO EBD-PAYLOAD-ROW (7) (1:34)               EPCBUILD
022700      ELSE                                                        EPCBUILD
022800        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
022900        IF EBW-REASON-TOO-LONG                                    EPCBUILD
023000         THEN                                                     EPCBUILD
023100           MOVE 'IBAN exceed allowed length, max. 34'             EPCBUILD
023200               TO EBD-ERROR-MESSAGE                               EPCBUILD
023300         ELSE                                                     EPCBUILD
023400           MOVE 'IBAN has invalid format' TO EBD-ERROR-MESSAGE    EPCBUILD
023500        END-IF                                                    EPCBUILD
023600     END-IF.                                                      EPCBUILD
023700 TITLE 'RULE 8 -- TRANSFER AMOUNT RANGE'.                         EPCBUILD
023758* ROW 8 CARRIES TWO FIELDS, 'EUR' PLUS THE ROUNDED AMOUNT, NO     EPCBUILD
023816* SEPARATOR -- SEE EPR-AMOUNT-ROW REDEFINES IN COPY EPCPAY.       EPCBUILD
023874* 0181-FORMAT-AMOUNT EDITS THE PACKED AMOUNT SO THE DECIMAL       EPCBUILD
023932* POINT IS ACTUALLY PRINTED AND THE LEADING ZEROS ARE             EPCBUILD
023990* SUPPRESSED, THEN LEFT-JUSTIFIES IT BY RUNNING IT THROUGH THE    EPCBUILD
024048* SAME SPACE-STRIP HELPER USED BY IBAN AND SCOR.  A RAW MOVE OF   EPCBUILD
024106* THE COMP-3 FIELD WAS FOUND TO PRODUCE UNPUNCTUATED, ZERO-       EPCBUILD
024164* PADDED DIGITS INSTEAD OF A DECIMAL AMOUNT.  TICKET SCT-2011-142.EPCBUILD
024222 0180-VALIDATE-AMOUNT.                                            EPCBUILD
024280     MOVE SPACES TO EBD-PAYLOAD-ROW (8).                          EPCBUILD
024338     MOVE '5' TO EBW-FUNCTION-CODE.                               EPCBUILD
024396     CALL 'EPCVALID' USING EBW-FUNCTION-CODE EBW-TEXT-VALUE       EPCBUILD
024454         EBW-MAX-LENGTH ETR-UMLAUTS-ALLOWED ETR-TRANSFER-AMOUNT   EPCBUILD
024512         EBW-AMOUNT-RESULT EBW-VALID-FLAG EBW-REASON-CODE.        EPCBUILD
024570     IF EBW-IS-VALID                                              EPCBUILD
024628      THEN                                                        EPCBUILD
024686        MOVE 'EUR' TO EBD-PAYLOAD-ROW (8) (1:3)                   EPCBUILD
024744        PERFORM 0181-FORMAT-AMOUNT                                EPCBUILD
024802        MOVE EBW-STRIP-RESULT (1:12) TO EBD-PAYLOAD-ROW (8) (4:12)EPCBUILD
024860      ELSE                                                        EPCBUILD
024918        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
024976        MOVE 'transfer amount is out of valid range,'             EPCBUILD
025034-          ' (0.01 - 999999999.99)' TO EBD-ERROR-MESSAGE          EPCBUILD
025092     END-IF.                                                      EPCBUILD
025150* SHARED HELPER REUSED HERE -- SEE 0800-STRIP-EMBEDDED-SPACES.    EPCBUILD
025208 0181-FORMAT-AMOUNT.                                              EPCBUILD
025266     MOVE EBW-AMOUNT-RESULT TO EBW-AMOUNT-EDIT.                   EPCBUILD
025324     MOVE SPACES TO EBW-STRIP-SOURCE.                             EPCBUILD
025382     MOVE EBW-AMOUNT-EDIT TO EBW-STRIP-SOURCE (1:12).             EPCBUILD
025440     PERFORM 0800-STRIP-EMBEDDED-SPACES.                          EPCBUILD
025500 TITLE 'RULE 9 -- SEPA PURPOSE (NO VALIDATION)'.                  EPCBUILD
025600 0185-BUILD-PURPOSE-ROW.                                          EPCBUILD
025700     MOVE SPACES TO EBD-PAYLOAD-ROW (9).                          EPCBUILD
025800     MOVE ETR-SEPA-PURPOSE TO EBD-PAYLOAD-ROW (9) (1:4).          EPCBUILD
025900 TITLE 'RULE 10 -- SCOR FORMAT'.                                  EPCBUILD
026000 0190-VALIDATE-SCOR.                                              EPCBUILD
026100     MOVE SPACES TO EBD-PAYLOAD-ROW (10).                         EPCBUILD
026200     IF ETR-SCOR = SPACES GO TO 0190-EXIT.                        EPCBUILD
026300     MOVE ETR-SCOR TO EBW-STRIP-SOURCE (1:25).                    EPCBUILD
026400     MOVE SPACES TO EBW-STRIP-SOURCE (26:9).                      EPCBUILD
026500     PERFORM 0800-STRIP-EMBEDDED-SPACES.                          EPCBUILD
026600     MOVE EBW-STRIP-RESULT (1:25) TO ETR-SCOR.                    EPCBUILD
026700     MOVE ETR-SCOR TO EBW-TEXT-VALUE.                             EPCBUILD
026800     MOVE '4' TO EBW-FUNCTION-CODE.                               EPCBUILD
026900     MOVE 25 TO EBW-MAX-LENGTH.                                   EPCBUILD
027000     CALL 'EPCVALID' USING EBW-FUNCTION-CODE EBW-TEXT-VALUE       EPCBUILD
027100         EBW-MAX-LENGTH ETR-UMLAUTS-ALLOWED EBW-AMOUNT-RESULT     EPCBUILD
027200         EBW-AMOUNT-RESULT EBW-VALID-FLAG EBW-REASON-CODE.        EPCBUILD
027300     IF EBW-IS-VALID                                              EPCBUILD
027400      THEN                                                        EPCBUILD
027500        MOVE ETR-SCOR TO EBD-PAYLOAD-ROW (10) (1:25)              EPCBUILD
027600      ELSE                                                        EPCBUILD
027700        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
027800        MOVE 'SCOR has invalid format or checksum'                EPCBUILD
027900            TO EBD-ERROR-MESSAGE                                  EPCBUILD
028000     END-IF.                                                      EPCBUILD
028100 0190-EXIT.                                                       EPCBUILD
028200     EXIT.                                                        EPCBUILD
028300 TITLE 'RULE 11 -- INTENDED-USE FORMAT'.                          EPCBUILD
028400 0200-VALIDATE-INTENDED-USE.                                      EPCBUILD
028500     MOVE SPACES TO EBD-PAYLOAD-ROW (11).                         EPCBUILD
028600     IF ETR-INTENDED-USE = SPACES GO TO 0200-EXIT.                EPCBUILD
028700     MOVE ETR-INTENDED-USE TO EBW-TEXT-VALUE.                     EPCBUILD
028800     MOVE '2' TO EBW-FUNCTION-CODE.                               EPCBUILD
028900     MOVE 140 TO EBW-MAX-LENGTH.                                  EPCBUILD
029000     CALL 'EPCVALID' USING EBW-FUNCTION-CODE EBW-TEXT-VALUE       EPCBUILD
029100         EBW-MAX-LENGTH ETR-UMLAUTS-ALLOWED EBW-AMOUNT-RESULT     EPCBUILD
029200         EBW-AMOUNT-RESULT EBW-VALID-FLAG EBW-REASON-CODE.        EPCBUILD
029300     IF EBW-IS-VALID                                              EPCBUILD
029400      THEN                                                        EPCBUILD
029500        MOVE ETR-INTENDED-USE TO EBD-PAYLOAD-ROW (11) (1:70)      EPCBUILD
029600      ELSE                                                        EPCBUILD
029700        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
029800        IF EBW-REASON-TOO-LONG                                    EPCBUILD
029900         THEN                                                     EPCBUILD
030000           MOVE 'intended use contains to many character(s),'     EPCBUILD
030100-             ' max. 140' TO EBD-ERROR-MESSAGE                    EPCBUILD
030200         ELSE                                                     EPCBUILD
030300           MOVE 'intended use contains invalid character(s)'      EPCBUILD
030400               TO EBD-ERROR-MESSAGE                               EPCBUILD
030500        END-IF                                                    EPCBUILD
030600     END-IF.                                                      EPCBUILD
030700 0200-EXIT.                                                       EPCBUILD
030800     EXIT.                                                        EPCBUILD
030900 TITLE 'RULE 12 -- MESSAGE FORMAT'.                               EPCBUILD
031000 0210-VALIDATE-MESSAGE.                                           EPCBUILD
031100     MOVE SPACES TO EBD-PAYLOAD-ROW (12).                         EPCBUILD
031200     IF ETR-MESSAGE = SPACES GO TO 0210-EXIT.                     EPCBUILD
031300     MOVE ETR-MESSAGE TO EBW-TEXT-VALUE.                          EPCBUILD
031400     MOVE '2' TO EBW-FUNCTION-CODE.                               EPCBUILD
031500     MOVE 70 TO EBW-MAX-LENGTH.                                   EPCBUILD
031600     CALL 'EPCVALID' USING EBW-FUNCTION-CODE EBW-TEXT-VALUE       EPCBUILD
031700         EBW-MAX-LENGTH ETR-UMLAUTS-ALLOWED EBW-AMOUNT-RESULT     EPCBUILD
031800         EBW-AMOUNT-RESULT EBW-VALID-FLAG EBW-REASON-CODE.        EPCBUILD
031900     IF EBW-IS-VALID                                              EPCBUILD
032000      THEN                                                        EPCBUILD
032100        MOVE ETR-MESSAGE TO EBD-PAYLOAD-ROW (12) (1:70)           EPCBUILD
032200      ELSE                                                        EPCBUILD
032300        SET EBD-BUILD-FAILED TO TRUE                              EPCBUILD
032400        IF EBW-REASON-TOO-LONG                                    EPCBUILD
032500         THEN                                                     EPCBUILD
032600           MOVE 'message contains to many character(s), max. 70'  EPCBUILD
032700               TO EBD-ERROR-MESSAGE                               EPCBUILD
032800         ELSE                                                     EPCBUILD
032900           MOVE 'message contains invalid character(s)'           EPCBUILD
033000               TO EBD-ERROR-MESSAGE                               EPCBUILD
033100        END-IF                                                    EPCBUILD
033200     END-IF.                                                      EPCBUILD
033300 0210-EXIT.                                                       EPCBUILD
033400     EXIT.                                                        EPCBUILD
033500* SHARED HELPER -- COMPACTS EBW-STRIP-SOURCE INTO                 EPCBUILD
033600* EBW-STRIP-RESULT, DROPPING EVERY EMBEDDED SPACE, SPACE-         EPCBUILD
033700* PADDED ON THE RIGHT.  USED BY IBAN, SCOR AND THE AMOUNT ROW.    EPCBUILD
033800 0800-STRIP-EMBEDDED-SPACES.                                      EPCBUILD
033900     MOVE SPACES TO EBW-STRIP-RESULT.                             EPCBUILD
034000     MOVE ZERO TO EBW-STRIP-DST-IDX.                              EPCBUILD
034100     PERFORM 0810-STRIP-EMBEDDED-SPACES-CHAR                      EPCBUILD
034200         VARYING EBW-STRIP-SRC-IDX FROM 1 BY 1                    EPCBUILD
034300         UNTIL EBW-STRIP-SRC-IDX > 34.                            EPCBUILD
034400 0810-STRIP-EMBEDDED-SPACES-CHAR.                                 EPCBUILD
034500     IF EBW-STRIP-SRC-CHAR (EBW-STRIP-SRC-IDX) NOT = SPACE        EPCBUILD
034600      THEN                                                        EPCBUILD
034700        ADD 1 TO EBW-STRIP-DST-IDX                                EPCBUILD
034800        MOVE EBW-STRIP-SRC-CHAR (EBW-STRIP-SRC-IDX)               EPCBUILD
034900            TO EBW-STRIP-RES-CHAR (EBW-STRIP-DST-IDX)             EPCBUILD
035000     END-IF.                                                      EPCBUILD
035100 0900-TERMINATE.                                                  EPCBUILD
035200     GOBACK.                                                      EPCBUILD
