000100******************************************************************EPCTAB  
000200* COPY MEMBER  EPCTAB                                             EPCTAB  
000300* DESCRIPTION  CONSTANT / LOOKUP TABLES SHARED BY EPCXLATE AND    EPCTAB  
000400*              EPCVALID -- THE EPC VERSION LITERALS, THE LINE-    EPCTAB  
000500*              FEED / CRLF TERMINATOR STRINGS, THE ISO 7064       EPCTAB  
000600*              LETTER-TO-DIGIT TABLE (A=10 ... Z=35, CARRIED FOR  EPCTAB  
000700*              COMPLETENESS -- NOT WIRED INTO A CHECKSUM, SEE     EPCTAB  
000800*              EPCBUILD RULE 0190), AND THE PER-COUNTRY IBAN      EPCTAB  
000900*              TOTAL-LENGTH TABLE USED BY EPCVALID RULE 7.        EPCTAB  
001000******************************************************************EPCTAB  
001100* CHANGE LOG.                                                     EPCTAB  
001200* 03 SEP 91  L.FEENEY     ORIGINAL MEMBER, VERSION/LINEFEED ONLY. EPCTAB  
001300* 14 JUL 03  M.OSEI       ADDED IBAN COUNTRY-LENGTH TABLE.        EPCTAB  
001400* 09 NOV 11  R.OKONKWO    ADDED ISO 7064 LETTER-DIGIT TABLE PER   EPCTAB  
001500*                         TICKET SCT-2011-118 (NOT YET CALLED).   EPCTAB  
001600******************************************************************EPCTAB  
001700*    THE TWO EPC QR FORMAT VERSIONS EPCXLATE WILL RECOGNIZE.      EPCTAB  
001800 01  EPC-VERSION-TABLE-LIT.                                       EPCTAB  
001900     05  FILLER                     PIC X(03) VALUE '001'.        EPCTAB  
002000     05  FILLER                     PIC X(03) VALUE '002'.        EPCTAB  
002100 01  EPC-VERSION-TABLE REDEFINES EPC-VERSION-TABLE-LIT.           EPCTAB  
002200     05  EVT-VERSION-CODE OCCURS 2 TIMES                          EPCTAB  
002300             INDEXED BY EVT-INDX PIC X(03).                       EPCTAB  
002400*    LINE-TERMINATOR LITERALS SELECTED BY ETR-LINE-FEED-MODE.     EPCTAB  
002500 01  EPC-LF-TERMINATOR              PIC X(01) VALUE X'25'.        EPCTAB  
002600 01  EPC-CRLF-TERMINATOR            PIC X(02) VALUE X'0D25'.      EPCTAB  
002700*    ISO 7064 LETTER-TO-DIGIT SUBSTITUTION, A-Z = 10-35.  USED    EPCTAB  
002800*    BY NO CALLER IN THIS RELEASE -- SEE MEMBER BANNER ABOVE.     EPCTAB  
002900 01  EPC-CHAR-DIGIT-LIT             PIC X(52) VALUE               EPCTAB  
003000     '1011121314151617181920212223242526272829303132333435'.      EPCTAB  
003100 01  EPC-CHAR-DIGIT-TABLE REDEFINES EPC-CHAR-DIGIT-LIT.           EPCTAB  
003200     05  ECD-CODE OCCURS 26 TIMES                                 EPCTAB  
003300             INDEXED BY ECD-INDX PIC 9(02).                       EPCTAB  
003400*    PER-COUNTRY IBAN TOTAL LENGTH (COUNTRY CODE + CHECK DIGITS   EPCTAB  
003500*    + BBAN), USED BY EPCVALID RULE 7 TO CHECK ETR-IBAN'S LENGTH  EPCTAB  
003600*    AGAINST THE COUNTRY IT DECLARES.  36 COUNTRIES/CURRENCY-     EPCTAB  
003700*    UNION MEMBERS COVERED, PER SPEC.                             EPCTAB  
003800 01  EPC-IBAN-LENGTH-LIT            PIC X(144) VALUE              EPCTAB  
003900     'IT25SM25NL16LV19BG20GB20IE20GI21RO22MT29NO15'               EPCTAB  
004000-    'DK18FI18FO18SI19AT20EE20LU20LT20HR21LI21CH21'               EPCTAB  
004100-    'DE22CZ24ES24SK24SE24PT25IS26BE16FR27MC27GR27'               EPCTAB  
004200-    'PL28HU28CY28'.                                              EPCTAB  
004300 01  EPC-IBAN-LENGTH-TABLE REDEFINES EPC-IBAN-LENGTH-LIT.         EPCTAB  
004400     05  EIL-ENTRY OCCURS 36 TIMES                                EPCTAB  
004500                              INDEXED BY EIL-INDEX.               EPCTAB  
004600         10  EIL-CTRY-CODE          PIC X(02).                    EPCTAB  
004700         10  EIL-TOTAL-LEN          PIC 9(02).                    EPCTAB  
