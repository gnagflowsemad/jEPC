000100***************************************************************** EPCQRGN
000150* LAST UPDATE ON 18 MAR 12 AT 11:48:20 BY  R.OKONKWO VERSION 04  *EPCQRGN
000200* LAST UPDATE ON 09 NOV 11 AT 09:14:02 BY  R.OKONKWO VERSION 03  *EPCQRGN
000300* LAST UPDATE ON 14 JUL 03 AT 10:02:47 BY  M.OSEI    VERSION 02  *EPCQRGN
000400* LAST UPDATE ON 15 MAY 89 AT 08:30:00 BY  R.OKONKWO VERSION 01  *EPCQRGN
000500 ID DIVISION.                                                     EPCQRGN 
000600 PROGRAM-ID. EPCQRGEN.                                            EPCQRGN 
000700 AUTHOR. OKONKWO--SEPAOPS.                                        EPCQRGN 
000800 INSTALLATION. FIRST MERIDIAN SEPA OPERATIONS CENTER.             EPCQRGN 
000900*                                                                 EPCQRGN 
001000*              This program is the batch driver for the EPC QR    EPCQRGN 
001100*              payload generator (SEPA CREDIT TRANSFER, EPC069-   EPCQRGN 
001200*              12 GUIDELINES).  It reads one EPC-TRANSFER-REQUEST EPCQRGN 
001300*              per input record, calls EPCBUILD to validate the   EPCQRGN 
001400*              request and assemble the 12-line EPC QR payload,   EPCQRGN 
001500*              then writes either the 12 payload lines to the     EPCQRGN 
001600*              payload file or a single rejection record to the   EPCQRGN 
001700*              error file.                                        EPCQRGN 
001800*                                                                 EPCQRGN 
001900*              You must allocate a DD named EPCREQIN for the      EPCQRGN 
002000*              request file, LRECL 370, RECFM FB.  Allocate       EPCQRGN 
002100*              EPCPAYOT for the payload file, LRECL 140, RECFM    EPCQRGN 
002200*              FB, and EPCERROT for the error file, LRECL 90,     EPCQRGN 
002300*              RECFM FB.                                          EPCQRGN 
002400*                                                                 EPCQRGN 
002500*              Method of operation: each request is passed by     EPCQRGN 
002600*              CALL to EPCBUILD, which returns either a built     EPCQRGN 
002700*              12-row payload table or a build-failed flag and    EPCQRGN 
002800*              a rejection message.  Read, accepted and rejected  EPCQRGN 
002900*              counts and the accepted amount total are kept and  EPCQRGN 
003000*              displayed at end of job.                           EPCQRGN 
003100*                                                                 EPCQRGN 
003200 DATE-WRITTEN. 15 MAY 89.                                         EPCQRGN 
003300 DATE-COMPILED.                                                   EPCQRGN 
003400 SECURITY. FIRST MERIDIAN INTERNAL USE ONLY.                      EPCQRGN 
003500**---------------------------------------------------------------*EPCQRGN 
003600* CHANGE LOG.                                                     EPCQRGN 
003700* 15 MAY 89  R.OKONKWO    ORIGINAL PROGRAM FOR SCT PAYLOAD PROJ.  EPCQRGN 
003800* 03 SEP 91  L.FEENEY     ADDED SCOR / INTENDED-USE FIELDS TO     EPCQRGN 
003900*                         THE ACCEPT/REJECT SUMMARY COUNTS.       EPCQRGN 
004000* 22 JAN 99  D.PATTERSON  Y2K REVIEW -- NO 2-DIGIT YEARS IN THIS  EPCQRGN 
004100*                         PROGRAM, NO CHANGE REQUIRED.  REQ 4471. EPCQRGN 
004200* 14 JUL 03  M.OSEI       ADDED VERSION-002 FORMAT SUPPORT, NO    EPCQRGN 
004300*                         DRIVER CHANGE NEEDED -- SEE EPCBUILD.   EPCQRGN 
004400* 09 NOV 11  R.OKONKWO    REJECTED REQUESTS NOW WRITE THE FULL    EPCQRGN
004500*                         EPC-VALIDATION-ERROR RECORD INSTEAD OF  EPCQRGN
004600*                         A DISPLAY LINE.  TICKET SCT-2011-118.   EPCQRGN
004625* 18 MAR 12  R.OKONKWO    STEP 1 NOW DEFAULTS VERSION-CODE,       EPCQRGN
004650*                         CHAR-ENCODING, UMLAUTS-ALLOWED AND      EPCQRGN
004675*                         LINE-FEED-MODE WHEN THE REQUEST LEAVES  EPCQRGN
004685*                         THEM BLANK OR ZERO.  TICKET SCT-2012-03 EPCQRGN
004700*---------------------------------------------------------------* EPCQRGN
004800 TITLE 'EPC QR PAYLOAD BATCH DRIVER'.                             EPCQRGN 
004900 ENVIRONMENT DIVISION.                                            EPCQRGN 
005000 CONFIGURATION SECTION.                                           EPCQRGN 
005100 SOURCE-COMPUTER. IBM-370.                                        EPCQRGN 
005200 OBJECT-COMPUTER. IBM-370.                                        EPCQRGN 
005300 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               EPCQRGN 
005400 INPUT-OUTPUT SECTION.                                            EPCQRGN 
005500 FILE-CONTROL.                                                    EPCQRGN 
005600     SELECT EPC-REQUEST-FILE ASSIGN TO EPCREQIN.                  EPCQRGN 
005700     SELECT EPC-PAYLOAD-FILE ASSIGN TO EPCPAYOT.                  EPCQRGN 
005800     SELECT EPC-ERROR-FILE   ASSIGN TO EPCERROT.                  EPCQRGN 
005900/                                                                 EPCQRGN 
006000 DATA DIVISION.                                                   EPCQRGN 
006100 FILE SECTION.                                                    EPCQRGN 
006200* INPUT -- ONE SEPA CREDIT TRANSFER REQUEST PER RECORD.           EPCQRGN 
006300 FD  EPC-REQUEST-FILE                                             EPCQRGN 
006400     RECORDING MODE F                                             EPCQRGN 
006500     LABEL RECORDS STANDARD                                       EPCQRGN 
006600     BLOCK CONTAINS 0 RECORDS                                     EPCQRGN 
006700     RECORD CONTAINS 370 CHARACTERS.                              EPCQRGN 
006800 COPY EPCTRQ.                                                     EPCQRGN 
006900* OUTPUT -- 12 PAYLOAD LINES WRITTEN PER ACCEPTED REQUEST.        EPCQRGN 
007000 FD  EPC-PAYLOAD-FILE                                             EPCQRGN 
007100     RECORDING MODE F                                             EPCQRGN 
007200     LABEL RECORDS STANDARD                                       EPCQRGN 
007300     BLOCK CONTAINS 0 RECORDS                                     EPCQRGN 
007400     RECORD CONTAINS 140 CHARACTERS.                              EPCQRGN 
007500 COPY EPCPAY.                                                     EPCQRGN 
007600* OUTPUT -- ONE REJECTION RECORD PER REJECTED REQUEST.            EPCQRGN 
007700 FD  EPC-ERROR-FILE                                               EPCQRGN 
007800     RECORDING MODE F                                             EPCQRGN 
007900     LABEL RECORDS STANDARD                                       EPCQRGN 
008000     BLOCK CONTAINS 0 RECORDS                                     EPCQRGN 
008100     RECORD CONTAINS 90 CHARACTERS.                               EPCQRGN 
008200 COPY EPCERR.                                                     EPCQRGN 
008300/                                                                 EPCQRGN 
008400 WORKING-STORAGE SECTION.                                         EPCQRGN 
008500 77  PGMNAME                 PIC X(8) VALUE 'EPCQRGEN'.           EPCQRGN 
008600 77  ABND-PGM                PIC X(8) VALUE 'CEE3ABD'.            EPCQRGN 
008700 77  ABEND-CODE              PIC 9(4) BINARY VALUE 12.            EPCQRGN 
008800* JOB-LEVEL COUNTS FOR THE END-OF-JOB SUMMARY (BATCH FLOW 4).     EPCQRGN 
008900 77  EQR-READ-COUNT          PIC 9(8) BINARY VALUE ZERO.          EPCQRGN 
009000 77  EQR-ACCEPTED-COUNT      PIC 9(8) BINARY VALUE ZERO.          EPCQRGN 
009100 77  EQR-REJECTED-COUNT      PIC 9(8) BINARY VALUE ZERO.          EPCQRGN 
009200 77  EQR-ACCEPTED-AMOUNT-TOTAL                                    EPCQRGN 
009300                             PIC S9(11)V9(02) VALUE ZERO.         EPCQRGN 
009400 77  EQR-EOF-FLAG            PIC X VALUE 'N'.                     EPCQRGN 
009500     88  EQR-EOF             VALUE 'Y'.                           EPCQRGN 
009600 77  EQR-BUILD-FAILED-FLAG   PIC X VALUE 'N'.                     EPCQRGN 
009700     88  EQR-BUILD-FAILED    VALUE 'Y'.                           EPCQRGN 
009900* WORK AREA PASSED TO EPCBUILD -- THE 12 EPC PAYLOAD LINES.       EPCQRGN 
010000 01  EQR-PAYLOAD-TABLE.                                           EPCQRGN 
010100     05  EQR-PAYLOAD-ROW     OCCURS 12 TIMES                      EPCQRGN 
010200                             INDEXED BY EQR-ROW-INDX              EPCQRGN 
010300                             PIC X(138).                          EPCQRGN 
010400* SUMMARY DISPLAY LINE, EDITED FROM THE COUNTS ABOVE.             EPCQRGN 
010500 01  EQR-SUMMARY-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99-.                 EPCQRGN 
010600/                                                                 EPCQRGN 
010700 PROCEDURE DIVISION.                                              EPCQRGN 
010800 0010-MAINLINE.                                                   EPCQRGN 
010900     PERFORM 0100-INITIALIZE.                                     EPCQRGN 
011000     PERFORM 0200-READ-EPC-REQUEST.                               EPCQRGN 
011100     PERFORM 0210-PROCESS-EPC-REQUEST THRU 0210-EXIT              EPCQRGN 
011200         UNTIL EQR-EOF.                                           EPCQRGN 
011300     PERFORM 0400-DISPLAY-EPC-SUMMARY.                            EPCQRGN 
011400     PERFORM 0900-TERMINATE.                                      EPCQRGN 
011500     STOP RUN.                                                    EPCQRGN 
011600 TITLE 'INITIALIZATION'.                                          EPCQRGN 
011700 0100-INITIALIZE.                                                 EPCQRGN 
011800     OPEN INPUT  EPC-REQUEST-FILE.                                EPCQRGN 
011900     OPEN OUTPUT EPC-PAYLOAD-FILE.                                EPCQRGN 
012000     OPEN OUTPUT EPC-ERROR-FILE.                                  EPCQRGN 
012100 TITLE 'BATCH FLOW STEP 1 -- READ ONE REQUEST'.                   EPCQRGN 
012200 0200-READ-EPC-REQUEST.                                           EPCQRGN
012225     READ EPC-REQUEST-FILE                                        EPCQRGN
012250         AT END                                                   EPCQRGN
012275          SET EQR-EOF TO TRUE                                     EPCQRGN
012300         NOT AT END                                               EPCQRGN
012325          ADD 1 TO EQR-READ-COUNT                                 EPCQRGN
012350          PERFORM 0205-APPLY-EPC-DEFAULTS                         EPCQRGN
012375     END-READ.                                                    EPCQRGN
012400* DEFAULT ANY FIELD THE REQUEST LEFT BLANK OR ZERO -- SEE THE     EPCQRGN
012425* FIELD COMMENTS IN COPY EPCTRQ FOR THE DEFAULT VALUE FOR EACH.   EPCQRGN
012450 0205-APPLY-EPC-DEFAULTS.                                         EPCQRGN
012475     IF ETR-VERSION-CODE = SPACES                                 EPCQRGN
012500      THEN                                                        EPCQRGN
012525        MOVE '002' TO ETR-VERSION-CODE                            EPCQRGN
012550     END-IF.                                                      EPCQRGN
012575     IF ETR-CHAR-ENCODING = ZERO                                  EPCQRGN
012600      THEN                                                        EPCQRGN
012625        MOVE 1 TO ETR-CHAR-ENCODING                               EPCQRGN
012650     END-IF.                                                      EPCQRGN
012675     IF ETR-UMLAUTS-ALLOWED = SPACES                              EPCQRGN
012700      THEN                                                        EPCQRGN
012725        MOVE 'N' TO ETR-UMLAUTS-ALLOWED                           EPCQRGN
012750     END-IF.                                                      EPCQRGN
012775     IF ETR-LINE-FEED-MODE = SPACES                               EPCQRGN
012800      THEN                                                        EPCQRGN
012825        MOVE 'L' TO ETR-LINE-FEED-MODE                            EPCQRGN
012850     END-IF.                                                      EPCQRGN
012900 TITLE 'BATCH FLOW STEP 2/3 -- BUILD AND WRITE ONE REQUEST'.      EPCQRGN 
013000 0210-PROCESS-EPC-REQUEST.                                        EPCQRGN 
013100     MOVE 'N' TO EQR-BUILD-FAILED-FLAG.                           EPCQRGN 
013200     CALL 'EPCBUILD' USING EPC-TRANSFER-REQUEST                   EPCQRGN 
013300                           EQR-PAYLOAD-TABLE                      EPCQRGN 
013400                           EQR-BUILD-FAILED-FLAG                  EPCQRGN 
013500                           EVE-ERROR-MESSAGE.                     EPCQRGN 
013600     IF EQR-BUILD-FAILED                                          EPCQRGN 
013700      THEN                                                        EPCQRGN 
013800        PERFORM 0310-WRITE-EPC-ERROR                              EPCQRGN 
013900      ELSE                                                        EPCQRGN 
014000        PERFORM 0300-WRITE-EPC-PAYLOAD                            EPCQRGN 
014100     END-IF.                                                      EPCQRGN 
014200     PERFORM 0200-READ-EPC-REQUEST.                               EPCQRGN 
014300 0210-EXIT.                                                       EPCQRGN 
014400     EXIT.                                                        EPCQRGN 
014500 TITLE 'WRITE THE 12-LINE EPC PAYLOAD'.                           EPCQRGN 
014600 0300-WRITE-EPC-PAYLOAD.                                          EPCQRGN 
014700     ADD 1 TO EQR-ACCEPTED-COUNT.                                 EPCQRGN 
014800     ADD ETR-TRANSFER-AMOUNT TO EQR-ACCEPTED-AMOUNT-TOTAL.        EPCQRGN 
014900     PERFORM 0320-WRITE-EPC-PAYLOAD-ROW                           EPCQRGN 
015000         VARYING EQR-ROW-INDX FROM 1 BY 1                         EPCQRGN 
015100         UNTIL EQR-ROW-INDX > 12.                                 EPCQRGN 
015200 0320-WRITE-EPC-PAYLOAD-ROW.                                      EPCQRGN 
015300     MOVE EQR-PAYLOAD-ROW (EQR-ROW-INDX) TO EPR-PAYLOAD-LINE.     EPCQRGN 
015400     MOVE EQR-ROW-INDX TO EPR-LINE-SEQ-NO.                        EPCQRGN 
015500     WRITE EPC-PAYLOAD-RECORD.                                    EPCQRGN 
015600 TITLE 'WRITE ONE REJECTION RECORD'.                              EPCQRGN 
015700 0310-WRITE-EPC-ERROR.                                            EPCQRGN 
015800     ADD 1 TO EQR-REJECTED-COUNT.                                 EPCQRGN 
015900     MOVE EQR-READ-COUNT TO EVE-REQUEST-SEQ-NO.                   EPCQRGN 
016000     WRITE EPC-VALIDATION-ERROR.                                  EPCQRGN 
016100 TITLE 'BATCH FLOW STEP 4 -- END OF JOB SUMMARY'.                 EPCQRGN 
016200 0400-DISPLAY-EPC-SUMMARY.                                        EPCQRGN 
016300     DISPLAY 'EPCQRGEN - EPC QR PAYLOAD BATCH SUMMARY'.           EPCQRGN 
016400     DISPLAY 'REQUESTS READ ..........: ' EQR-READ-COUNT.         EPCQRGN 
016500     DISPLAY 'PAYLOADS ACCEPTED ......: ' EQR-ACCEPTED-COUNT.     EPCQRGN 
016600     DISPLAY 'REQUESTS REJECTED ......: ' EQR-REJECTED-COUNT.     EPCQRGN 
016700     MOVE EQR-ACCEPTED-AMOUNT-TOTAL TO EQR-SUMMARY-AMOUNT.        EPCQRGN 
016800     DISPLAY 'ACCEPTED AMOUNT TOTAL ..: ' EQR-SUMMARY-AMOUNT.     EPCQRGN 
016900 0900-TERMINATE.                                                  EPCQRGN 
017000     CLOSE EPC-REQUEST-FILE.                                      EPCQRGN 
017100     CLOSE EPC-PAYLOAD-FILE.                                      EPCQRGN 
017200     CLOSE EPC-ERROR-FILE.                                        EPCQRGN 
