000100***************************************************************** EPCXLATE
000200* LAST UPDATE ON 09 NOV 11 AT 15:20:11 BY  R.OKONKWO VERSION 02 * EPCXLATE
000300* LAST UPDATE ON 03 SEP 91 AT 11:05:40 BY  L.FEENEY  VERSION 01 * EPCXLATE
000400 ID DIVISION.                                                     EPCXLATE
000500 PROGRAM-ID. EPCXLATE.                                            EPCXLATE
000600 AUTHOR. FEENEY--SEPAOPS.                                         EPCXLATE
000700 INSTALLATION. FIRST MERIDIAN SEPA OPERATIONS CENTER.             EPCXLATE
000800*                                                                 EPCXLATE
000900*              This program is the version / line-terminator      EPCXLATE
001000*              lookup helper for the EPC QR-code payload          EPCXLATE
001100*              generator.  EPCBUILD calls it once per accepted    EPCXLATE
001200*              transfer request to confirm the request's EPC      EPCXLATE
001300*              format version is one this release recognizes,     EPCXLATE
001400*              and to look up the line-terminator bytes that go   EPCXLATE
001500*              with the request's line-feed mode (L or C).  The   EPCXLATE
001600*              terminator bytes are informational only -- the     EPCXLATE
001700*              12 EPC-PAYLOAD-RECORD rows are fixed-length QSAM   EPCXLATE
001800*              records, and it is the downstream QR-code          EPCXLATE
001900*              renderer, not this batch suite, that joins them    EPCXLATE
002000*              with the chosen terminator.  See NON-GOALS.        EPCXLATE
002100*                                                                 EPCXLATE
002200*              THE ISO 7064 LETTER-TO-DIGIT TABLE (EPC-CHAR-      EPCXLATE
002300*              DIGIT-TABLE, COPY EPCTAB) IS ALSO DECLARED HERE    EPCXLATE
002400*              FOR THE SCOR MOD-97 CHECKSUM PLANNED UNDER TICKET  EPCXLATE
002500*              SCT-2011-118, BUT THAT CHECKSUM IS NOT YET CALLED  EPCXLATE
002600*              BY ANY PROGRAM IN THIS RELEASE.                    EPCXLATE
002700 DATE-WRITTEN. 03 SEP 91.                                         EPCXLATE
002800 DATE-COMPILED.                                                   EPCXLATE
002900 SECURITY. FIRST MERIDIAN INTERNAL USE ONLY.                      EPCXLATE
003000**                                                                EPCXLATE
003100* CHANGE LOG.                                                     EPCXLATE
003200* 03 SEP 91  L.FEENEY     ORIGINAL VERSION -- VERSION-CODE CHECK  EPCXLATE
003300*                         AND LF/CRLF TERMINATOR LOOKUP ONLY.     EPCXLATE
003400* 22 JAN 99  D.PATTERSON  Y2K -- NO 2-DIGIT YEAR FIELDS IN THIS   EPCXLATE
003500*                         PROGRAM, REVIEWED, NO CHANGE REQUIRED.  EPCXLATE
003600*                         REQ 4471.                               EPCXLATE
003700* 09 NOV 11  R.OKONKWO    ADDED THE ISO 7064 LETTER-DIGIT TABLE   EPCXLATE
003800*                         DECLARATION FOR THE PLANNED SCOR MOD-97 EPCXLATE
003900*                         CHECKSUM.  TICKET SCT-2011-118.  TABLE  EPCXLATE
004000*                         IS CARRIED BUT NOT YET WIRED IN.        EPCXLATE
004100 ENVIRONMENT DIVISION.                                            EPCXLATE
004200 CONFIGURATION SECTION.                                           EPCXLATE
004300 SOURCE-COMPUTER. IBM-370.                                        EPCXLATE
004400 OBJECT-COMPUTER. IBM-370.                                        EPCXLATE
004500 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               EPCXLATE
004600 DATA DIVISION.                                                   EPCXLATE
004700 WORKING-STORAGE SECTION.                                         EPCXLATE
004800 77  PGMNAME                 PIC X(8) VALUE 'EPCXLATE'.           EPCXLATE
004900 77  ABND-PGM                PIC X(8) VALUE 'CEE3DMP'.            EPCXLATE
005000 77  ABEND-CODE              PIC 9(4) BINARY VALUE 20.            EPCXLATE
005100 COPY EPCTAB.                                                     EPCXLATE
005200 77  XLW-VERSION-FOUND       PIC X(01) VALUE 'N'.                 EPCXLATE
005300     88  XLW-VERSION-OK      VALUE 'Y'.                           EPCXLATE
005400 LINKAGE SECTION.                                                 EPCXLATE
005500 01  XLT-VERSION-CODE        PIC X(03).                           EPCXLATE
005600 01  XLT-LINE-FEED-MODE      PIC X(01).                           EPCXLATE
005700     88  XLT-LF-MODE-LF      VALUE 'L'.                           EPCXLATE
005800     88  XLT-LF-MODE-CRLF    VALUE 'C'.                           EPCXLATE
005900 01  XLT-TERMINATOR          PIC X(02).                           EPCXLATE
006000 01  XLT-VALID-FLAG          PIC X(01).                           EPCXLATE
006100     88  XLT-IS-VALID        VALUE 'Y'.                           EPCXLATE
006200 PROCEDURE DIVISION USING XLT-VERSION-CODE XLT-LINE-FEED-MODE     EPCXLATE
006300                          XLT-TERMINATOR XLT-VALID-FLAG.          EPCXLATE
006400 0010-MAINLINE.                                                   EPCXLATE
006500     SET XLT-IS-VALID TO TRUE.                                    EPCXLATE
006600     MOVE SPACES TO XLT-TERMINATOR.                               EPCXLATE
006700     PERFORM 0020-CHECK-VERSION-CODE.                             EPCXLATE
006800     IF NOT XLW-VERSION-OK                                        EPCXLATE
006900      THEN                                                        EPCXLATE
007000        SET XLT-VALID-FLAG TO 'N'                                 EPCXLATE
007100        GO TO 0010-EXIT                                           EPCXLATE
007200     END-IF.                                                      EPCXLATE
007300     IF XLT-LF-MODE-LF                                            EPCXLATE
007400      THEN                                                        EPCXLATE
007500        MOVE EPC-LF-TERMINATOR TO XLT-TERMINATOR (1:1)            EPCXLATE
007600      ELSE                                                        EPCXLATE
007700        IF XLT-LF-MODE-CRLF                                       EPCXLATE
007800         THEN                                                     EPCXLATE
007900           MOVE EPC-CRLF-TERMINATOR TO XLT-TERMINATOR             EPCXLATE
008000         ELSE                                                     EPCXLATE
008100           SET XLT-VALID-FLAG TO 'N'                              EPCXLATE
008200        END-IF                                                    EPCXLATE
008300     END-IF.                                                      EPCXLATE
008400 0010-EXIT.                                                       EPCXLATE
008500     EXIT.                                                        EPCXLATE
008600* THE VERSION-CODE TABLE HOLDS '001' AND '002' -- SEE COPY        EPCXLATE
008700* EPCTAB.  A MATCH SETS XLW-VERSION-FOUND TO 'Y'.                 EPCXLATE
008800 0020-CHECK-VERSION-CODE.                                         EPCXLATE
008900     MOVE 'N' TO XLW-VERSION-FOUND.                               EPCXLATE
009000     SET EVT-INDX TO 1.                                           EPCXLATE
009100     SEARCH EVT-VERSION-CODE                                      EPCXLATE
009200         AT END                                                   EPCXLATE
009300            CONTINUE                                              EPCXLATE
009400         WHEN EVT-VERSION-CODE (EVT-INDX) = XLT-VERSION-CODE      EPCXLATE
009500            MOVE 'Y' TO XLW-VERSION-FOUND                         EPCXLATE
009600     END-SEARCH.                                                  EPCXLATE
009700* DIAGNOSTIC-ONLY PARAGRAPH.  DISPLAYS THE ISO 7064 LETTER-       EPCXLATE
009800* DIGIT TABLE FOR A TEST COMPILE.  NOT PERFORMED BY 0010-         EPCXLATE
009900* MAINLINE, KEPT FOR THE SCOR MOD-97 WORK UNDER SCT-2011-118.     EPCXLATE
010000 0900-DISPLAY-CHAR-DIGIT-TABLE.                                   EPCXLATE
010100     PERFORM 0910-DISPLAY-CHAR-DIGIT-ROW                          EPCXLATE
010200         VARYING ECD-INDX FROM 1 BY 1 UNTIL ECD-INDX > 26.        EPCXLATE
010300 0910-DISPLAY-CHAR-DIGIT-ROW.                                     EPCXLATE
010400     DISPLAY 'ECD-CODE (' ECD-INDX ') = ' ECD-CODE (ECD-INDX).    EPCXLATE
